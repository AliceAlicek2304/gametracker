000100*===============================================================*
000200* PROGRAM:  GBNRSTAT
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/18/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-115 - DERIVES BANNER STATUS FROM
001000*                          THE BUSINESS TIMESTAMP.
001100* 03/02/88 T. MAVIS        CHANGED TO REWRITE-VIA-NEW-FILE SINCE
001200*                          BANNER-MASTER IS LINE SEQUENTIAL AND
001300*                          CANNOT BE REWRITTEN IN PLACE.
001400* 01/14/91 B. OKONKWO      FIRST JOB STEP OF THE NIGHTLY SWEEP -
001500*                          NOW OPENS SWEEP-REPORT FRESH (OUTPUT)
001600*                          PER OPERATIONS REQUEST GDR-233.
001700* 11/03/98 B. OKONKWO      Y2K SCAN - TIMESTAMP ALREADY 4-DIGIT
001800*                          YEAR, NO CHANGE REQUIRED.
001900* 06/19/03 R. ESANA        NAMED THE REPEATED HEADING-SKIP AND
002000*                          DETAIL-START SPACING LITERALS IN 2900
002100*                          AND 9100 PER AUDIT FINDING GDR-306.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    GBNRSTAT.
002500 AUTHOR.        T. MAVIS.
002600 INSTALLATION.  LIVE OPS DATA CENTER.
002700 DATE-WRITTEN.  04/18/86.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100* REMARKS. BANNER-STATUS SWEEP - FIRST STEP OF THE NIGHTLY GACHA
003200*          SWEEP. READS BANNER-MASTER SEQUENTIALLY, DERIVES THE
003300*          STATUS EACH BANNER SHOULD CARRY AGAINST THE BUSINESS
003400*          TIMESTAMP AND REWRITES THE MASTER WHEN THE STATUS HAS
003500*          CHANGED. OPENS SWEEP-REPORT FRESH AND WRITES THE FIRST
003600*          SECTION OF THE REPORT.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BANNER-MASTER-FILE ASSIGN TO BNRMSTR
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS BNR-FILE-STATUS.
005000     SELECT BANNER-MASTER-NEW-FILE ASSIGN TO BNRMSTRN
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS BNN-FILE-STATUS.
005300     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
005400         ORGANIZATION IS SEQUENTIAL.
005500*===============================================================*
005600 DATA DIVISION.
005700*---------------------------------------------------------------*
005800 FILE SECTION.
005900*---------------------------------------------------------------*
006000 FD  BANNER-MASTER-FILE
006100     RECORDING MODE IS F
006200     DATA RECORDS ARE BANNER-RECORD, BANNER-RECORD-TS.
006300     COPY GCBNRM.
006400*---------------------------------------------------------------*
006500 FD  BANNER-MASTER-NEW-FILE
006600     RECORDING MODE IS F.
006700 01  BANNER-RECORD-OUT.                                           
006800     05  BRO-TEXT                PIC X(151).
006900     05  FILLER                  PIC X(05).
007000*---------------------------------------------------------------*
007100 FD  SWEEP-REPORT-FILE
007200     RECORDING MODE IS F.
007300 01  SWEEP-REPORT-LINE.                                           
007400     05  SWP-TEXT                PIC X(127).
007500     05  FILLER                  PIC X(05).
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900*    REPORT SPACING CONSTANTS - STAND-ALONE, USED BY BOTH THE
008000*    TOTAL-LINE AND HEADING PARAGRAPHS. SEE GDR-306.
008100*---------------------------------------------------------------*
008200 77  WS-BLANK-LINE-SPACING        PIC 9(01) COMP VALUE 2.
008300 77  WS-DETAIL-START-LINE         PIC 9(02) COMP VALUE 4.
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES.
008600     05  BNR-FILE-STATUS             PIC X(02) VALUE '00'.
008700     05  BNN-FILE-STATUS             PIC X(02) VALUE '00'.
008800     05  BNR-EOF-SW                  PIC X(01) VALUE 'N'.
008900         88  BNR-EOF                           VALUE 'Y'.
009000     05  WS-STATUS-CHANGED-SW        PIC X(01) VALUE 'N'.
009100         88  WS-STATUS-CHANGED                 VALUE 'Y'.
009200     05  FILLER                      PIC X(05).
009300*---------------------------------------------------------------*
009400 01  WS-COUNTERS.
009500     05  WS-BANNERS-UPDATED          PIC 9(05) COMP.
009600     05  WS-BANNERS-READ             PIC 9(05) COMP.
009700     05  FILLER                      PIC X(04).
009800*---------------------------------------------------------------*
009900*    OLD-STATUS HOLD AREA - SAVED BEFORE THE NEW STATUS IS MOVED
010000*    INTO BNR-STATUS SO THE DETAIL LINE CAN SHOW BOTH VALUES.
010100*---------------------------------------------------------------*
010200 01  WS-OLD-STATUS-AREA.
010300     05  WS-OLD-STATUS               PIC X(08).
010400     05  FILLER                      PIC X(02).
010500 01  WS-OLD-STATUS-R1 REDEFINES WS-OLD-STATUS-AREA.
010600     05  WS-OLD-STATUS-LEFT5         PIC X(05).
010700     05  WS-OLD-STATUS-RIGHT5        PIC X(05).
010800 01  WS-NEW-STATUS-AREA.
010900     05  WS-NEW-STATUS               PIC X(08).
011000     05  FILLER                      PIC X(02).
011100 01  WS-NEW-STATUS-R1 REDEFINES WS-NEW-STATUS-AREA.
011200     05  WS-NEW-STATUS-LEFT5         PIC X(05).
011300     05  WS-NEW-STATUS-RIGHT5        PIC X(05).
011400*---------------------------------------------------------------*
011500 01  BANNER-DETAIL-LINE.
011600     05  FILLER                      PIC X(02) VALUE SPACE.
011700     05  BDL-BNR-ID                  PIC Z(09)9.
011800     05  FILLER                      PIC X(02) VALUE SPACE.
011900     05  BDL-BNR-NAME                PIC X(40).
012000     05  FILLER                      PIC X(02) VALUE SPACE.
012100     05  BDL-OLD-STATUS              PIC X(08).
012200     05  FILLER                      PIC X(04) VALUE ' -> '.
012300     05  BDL-NEW-STATUS              PIC X(08).
012400     05  FILLER                      PIC X(44) VALUE SPACE.
012500 01  BANNER-TOTAL-LINE.
012600     05  FILLER                      PIC X(02) VALUE SPACE.
012700     05  FILLER PIC X(20) VALUE 'BANNERS UPDATED:    '.
012800     05  BTL-TOTAL                   PIC ZZZ9.
012900     05  FILLER                      PIC X(106) VALUE SPACE.
013000 01  HEADING-LINE-1.
013100     05  FILLER  PIC X(30) VALUE 'BANNER STATUS SWEEP SECTION'.
013200     05  FILLER  PIC X(70) VALUE SPACE.
013300     05  FILLER  PIC X(06) VALUE 'PAGE: '.
013400     05  HL1-PAGE-COUNT              PIC ZZ9.
013500     05  FILLER                      PIC X(23) VALUE SPACE.
013600 01  HEADING-LINE-2.
013700     05  FILLER PIC X(132) VALUE
013800         '  BANNER-ID  BANNER NAME                    OLD-STAT  NEW-STAT'.
013900*---------------------------------------------------------------*
014000 COPY GCPRTCTL.
014100*===============================================================*
014200 PROCEDURE DIVISION.
014300*---------------------------------------------------------------*
014400 0000-MAIN-PROCESSING.
014500*---------------------------------------------------------------*
014600     PERFORM 1000-INITIALIZE.
014700     PERFORM 2000-PROCESS-BANNER
014800         UNTIL BNR-EOF.
014900     PERFORM 2900-PRINT-TOTAL-LINE.
015000     PERFORM 3000-CLOSE-FILES.
015100     GOBACK.
015200*---------------------------------------------------------------*
015300 1000-INITIALIZE.
015400*---------------------------------------------------------------*
015500     OPEN INPUT  BANNER-MASTER-FILE.
015600     OPEN OUTPUT BANNER-MASTER-NEW-FILE.
015700     OPEN OUTPUT SWEEP-REPORT-FILE.                               GDR233  
015800     ACCEPT WS-BUS-TS-VALUE.
015900     MOVE 0 TO WS-BANNERS-UPDATED, WS-BANNERS-READ.
016000     PERFORM 1100-READ-BANNER.
016100*---------------------------------------------------------------*
016200 1100-READ-BANNER.
016300*---------------------------------------------------------------*
016400     READ BANNER-MASTER-FILE
016500         AT END
016600             SET BNR-EOF TO TRUE.
016700*---------------------------------------------------------------*
016800 2000-PROCESS-BANNER.
016900*---------------------------------------------------------------*
017000     ADD 1 TO WS-BANNERS-READ.
017100     MOVE 'N'               TO WS-STATUS-CHANGED-SW.
017200     MOVE BNR-STATUS        TO WS-OLD-STATUS.
017300     PERFORM 2100-DERIVE-NEW-STATUS.
017400     IF WS-STATUS-CHANGED
017500         PERFORM 2200-WRITE-CHANGE-DETAIL
017600         ADD 1 TO WS-BANNERS-UPDATED.
017700     PERFORM 2300-WRITE-NEW-MASTER.
017800     PERFORM 1100-READ-BANNER.
017900*---------------------------------------------------------------*
018000 2100-DERIVE-NEW-STATUS.
018100*---------------------------------------------------------------*
018200     MOVE BNR-STATUS        TO WS-NEW-STATUS.
018300     IF WS-BUS-TS-VALUE < BNR-START-TS
018400         MOVE 'UPCOMING' TO WS-NEW-STATUS
018500     ELSE
018600         IF WS-BUS-TS-VALUE > BNR-END-TS
018700             MOVE 'ENDED   ' TO WS-NEW-STATUS
018800         ELSE
018900             MOVE 'ACTIVE  ' TO WS-NEW-STATUS.
019000     IF WS-NEW-STATUS NOT = BNR-STATUS
019100         MOVE WS-NEW-STATUS  TO BNR-STATUS
019200         MOVE 'Y'            TO WS-STATUS-CHANGED-SW.
019300*---------------------------------------------------------------*
019400 2200-WRITE-CHANGE-DETAIL.
019500*---------------------------------------------------------------*
019600     IF LINE-COUNT > LINES-ON-PAGE
019700         PERFORM 9100-PRINT-HEADING-LINES.
019800     MOVE SPACE                      TO BANNER-DETAIL-LINE.
019900     MOVE BNR-ID                     TO BDL-BNR-ID.
020000     MOVE BNR-NAME                   TO BDL-BNR-NAME.
020100     MOVE WS-OLD-STATUS              TO BDL-OLD-STATUS.
020200     MOVE WS-NEW-STATUS              TO BDL-NEW-STATUS.
020300     MOVE BANNER-DETAIL-LINE         TO SWEEP-REPORT-LINE.
020400     WRITE SWEEP-REPORT-LINE
020500         AFTER ADVANCING LINE-SPACEING.
020600     ADD 1 TO LINE-COUNT.
020700*---------------------------------------------------------------*
020800 2300-WRITE-NEW-MASTER.
020900*---------------------------------------------------------------*
021000     MOVE BANNER-RECORD              TO BANNER-RECORD-OUT.
021100     WRITE BANNER-RECORD-OUT.
021200*---------------------------------------------------------------*
021300 2900-PRINT-TOTAL-LINE.
021400*---------------------------------------------------------------*
021500     IF LINE-COUNT > LINES-ON-PAGE
021600         PERFORM 9100-PRINT-HEADING-LINES.
021700     MOVE SPACE                      TO BANNER-TOTAL-LINE.
021800     MOVE WS-BANNERS-UPDATED         TO BTL-TOTAL.
021900     MOVE BANNER-TOTAL-LINE          TO SWEEP-REPORT-LINE.
022000     WRITE SWEEP-REPORT-LINE
022100         AFTER ADVANCING WS-BLANK-LINE-SPACING.
022200     ADD 1 TO LINE-COUNT.
022300*---------------------------------------------------------------*
022400 3000-CLOSE-FILES.
022500*---------------------------------------------------------------*
022600     CLOSE BANNER-MASTER-FILE
022700           BANNER-MASTER-NEW-FILE
022800           SWEEP-REPORT-FILE.
022900*---------------------------------------------------------------*
023000 9100-PRINT-HEADING-LINES.
023100*---------------------------------------------------------------*
023200     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
023300     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
023400     WRITE SWEEP-REPORT-LINE
023500         AFTER ADVANCING C01.
023600     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
023700     WRITE SWEEP-REPORT-LINE
023800         AFTER ADVANCING WS-BLANK-LINE-SPACING.
023900     ADD 1 TO PAGE-COUNT.
024000     MOVE WS-DETAIL-START-LINE TO LINE-COUNT.
