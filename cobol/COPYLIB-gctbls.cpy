000100*===============================================================*
000200* COPYLIB:   GCTBLS
000300* PURPOSE:   IN-MEMORY CATALOG TABLES. THE MASTERS ARE SMALL
000400*            AND BOUNDED (SEE SYSTEM LIMITS BELOW) SO THEY ARE
000500*            LOADED ONCE AND SEARCHED IN WORKING STORAGE RATHER
000600*            THAN RE-READ PER LOOKUP - THE SAME IN-MEMORY
000700*            LOOKUP-TABLE APPROACH THIS SHOP HAS USED FOR YEARS.
000800* LIMITS:    CHARACTERS 500, WEAPONS 500, ROLES 100,
000900*            ECHO-SETS 100, BANNERS 50.
001000* COPIED BY: GACHADRW, GBNRVAL, GCATVAL.
001100*===============================================================*
001200 01  CATALOG-TABLES.
001300     05  CHR-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
001400     05  CHR-TABLE OCCURS 1 TO 500 TIMES
001500                   DEPENDING ON CHR-TABLE-COUNT
001600                   INDEXED BY CHR-TAB-IDX.
001700         10  CT-CHAR-ID              PIC 9(10).
001800         10  CT-CHAR-NAME            PIC X(30).
001900         10  CT-CHAR-RARITY          PIC 9(01).
002000         10  CT-CHAR-ACTIVE-SW       PIC X(01).
002100         10  FILLER                  PIC X(04).
002200     05  WPN-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
002300     05  WPN-TABLE OCCURS 1 TO 500 TIMES
002400                   DEPENDING ON WPN-TABLE-COUNT
002500                   INDEXED BY WPN-TAB-IDX.
002600         10  WT-WPN-ID               PIC 9(10).
002700         10  WT-WPN-NAME             PIC X(30).
002800         10  WT-WPN-RARITY           PIC 9(01).
002900         10  WT-WPN-TYPE             PIC X(10).
003000         10  WT-WPN-ACTIVE-SW        PIC X(01).
003100         10  FILLER                  PIC X(04).
003200     05  ROL-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
003300     05  ROL-TABLE OCCURS 1 TO 100 TIMES
003400                   DEPENDING ON ROL-TABLE-COUNT
003500                   INDEXED BY ROL-TAB-IDX.
003600         10  RT-ROLE-ID              PIC 9(10).
003700         10  RT-ROLE-ACTIVE-SW       PIC X(01).
003800         10  FILLER                  PIC X(04).
003900     05  SET-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
004000     05  SET-TABLE OCCURS 1 TO 100 TIMES
004100                   DEPENDING ON SET-TABLE-COUNT
004200                   INDEXED BY SET-TAB-IDX.
004300         10  SE-SET-ID               PIC 9(10).
004400         10  SE-SET-ACTIVE-SW        PIC X(01).
004500         10  FILLER                  PIC X(04).
