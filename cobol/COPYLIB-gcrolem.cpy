000100*===============================================================*
000200* COPYLIB:   GCROLEM
000300* PURPOSE:   RECORD LAYOUT FOR ROLE-MASTER - THE SMALL LOOKUP
000400*            TABLE OF COMBAT ROLES (DPS, HEALER, SUPPORT, ...)
000500*            REFERENCED BY CHAR-ROLE-ID IN THE CHARACTER MASTER.
000600* COPIED BY: GCATVAL.
000700*===============================================================*
000800 01  ROLE-RECORD.
000900     05  ROLE-ID                     PIC 9(10).
001000     05  ROLE-NAME                   PIC X(30).
001100     05  ROLE-ACTIVE-SW              PIC X(01).
001200         88  ROLE-IS-ACTIVE                   VALUE 'Y'.
001300         88  ROLE-IS-INACTIVE                 VALUE 'N'.
001400     05  FILLER                      PIC X(10).
