000100*===============================================================*
000200* COPYLIB:   GCECHOM
000300* PURPOSE:   RECORD LAYOUT FOR ECHO-MASTER - EQUIPPABLE GEAR
000400*            ITEMS (WUTHERING WAVES CALLS THEM "ECHOES").
000500* COPIED BY: GCATVAL.
000600*===============================================================*
000700 01  ECHO-RECORD.
000800     05  ECHO-ID                     PIC 9(10).
000900     05  ECHO-NAME                   PIC X(30).
001000     05  ECHO-COST                   PIC 9(02).
001100     05  ECHO-SET-ID                 PIC 9(10).
001200     05  ECHO-ACTIVE-SW              PIC X(01).
001300         88  ECHO-IS-ACTIVE                   VALUE 'Y'.
001400         88  ECHO-IS-INACTIVE                 VALUE 'N'.
001500     05  FILLER                      PIC X(12).
