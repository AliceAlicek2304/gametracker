000100*===============================================================*
000200* COPYLIB:   GCWPNM
000300* PURPOSE:   RECORD LAYOUT FOR WEAPON-MASTER - THE CATALOG OF
000400*            EQUIPPABLE WEAPONS USED BY THE GACHA ENGINE AND
000500*            BY THE CATALOG MAINTENANCE EDITS.
000600* COPIED BY: GACHADRW, GBNRVAL, GCATVAL.
000700*===============================================================*
000800 01  WEAPON-RECORD.
000900     05  WPN-ID                      PIC 9(10).
001000     05  WPN-NAME                    PIC X(30).
001100     05  WPN-TYPE                    PIC X(10).
001200     05  WPN-RARITY                  PIC 9(01).
001300     05  WPN-MAIN-STAT               PIC X(20).
001400     05  WPN-SUB-STAT                PIC X(20).
001500     05  WPN-SUB-STAT-TYPE           PIC X(10).
001600     05  WPN-ACTIVE-SW               PIC X(01).
001700         88  WPN-IS-ACTIVE                    VALUE 'Y'.
001800         88  WPN-IS-INACTIVE                  VALUE 'N'.
001900     05  FILLER                      PIC X(08).
