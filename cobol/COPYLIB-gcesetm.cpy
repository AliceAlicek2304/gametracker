000100*===============================================================*
000200* COPYLIB:   GCESETM
000300* PURPOSE:   RECORD LAYOUT FOR ECHOSET-MASTER - THE SET BONUS
000400*            GROUPINGS THAT OWN ZERO OR MORE ECHO-MASTER ROWS.
000500* COPIED BY: GCATVAL.
000600*===============================================================*
000700 01  ECHOSET-RECORD.
000800     05  SET-ID                      PIC 9(10).
000900     05  SET-NAME                    PIC X(30).
001000     05  SET-ACTIVE-SW               PIC X(01).
001100         88  SET-IS-ACTIVE                    VALUE 'Y'.
001200         88  SET-IS-INACTIVE                  VALUE 'N'.
001300     05  FILLER                      PIC X(10).
