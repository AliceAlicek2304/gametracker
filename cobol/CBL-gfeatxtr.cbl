000100*===============================================================*
000200* PROGRAM:  GFEATXTR
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/02/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-117 - LISTS CURRENTLY FEATURED
001000*                          CHARACTERS AND WEAPONS.
001100* 01/14/91 B. OKONKWO      THIRD JOB STEP OF THE NIGHTLY SWEEP -
001200*                          EXTENDS SWEEP-REPORT PER GDR-233.
001300* 11/03/98 B. OKONKWO      Y2K SCAN - TIMESTAMP ALREADY 4-DIGIT
001400*                          YEAR, NO CHANGE REQUIRED.
001500* 06/19/03 R. ESANA        2100/2200 NOW GUARD AGAINST ADDING
001600*                          PAST THE TABLE'S 500-SLOT BOUND PER
001700*                          AUDIT FINDING GDR-306, TO MATCH
001800*                          GDR-190'S LIMIT.
001900*===============================================================*
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.    GFEATXTR.
002200 AUTHOR.        T. MAVIS.
002300 INSTALLATION.  LIVE OPS DATA CENTER.
002400 DATE-WRITTEN.  05/02/86.
002500 DATE-COMPILED.
002600 SECURITY.      NON-CONFIDENTIAL.
002700*===============================================================*
002800* REMARKS. FEATURED-EXTRACT - THIRD STEP OF THE NIGHTLY GACHA
002900*          SWEEP. SCANS BANNER-MASTER FOR BANNERS THAT ARE
003000*          ADMINISTRATIVELY ACTIVE AND WITHIN THEIR RUN WINDOW,
003100*          AND BUILDS A DE-DUPLICATED LIST OF FEATURED 5-STAR
003200*          CHARACTER AND WEAPON IDS FOR THE SWEEP-REPORT.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
004100            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT BANNER-MASTER-FILE ASSIGN TO BNRMSTR
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS BNR-FILE-STATUS.
004800     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
004900         ORGANIZATION IS SEQUENTIAL.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  BANNER-MASTER-FILE
005600     RECORDING MODE IS F
005700     DATA RECORDS ARE BANNER-RECORD, BANNER-RECORD-TS.
005800     COPY GCBNRM.
005900*---------------------------------------------------------------*
006000 FD  SWEEP-REPORT-FILE
006100     RECORDING MODE IS F.
006200 01  SWEEP-REPORT-LINE.                                           
006300     05  SWP-TEXT                PIC X(127).
006400     05  FILLER                  PIC X(05).
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800*    TABLE BOUND - STAND-ALONE CONSTANT, NOT PART OF THE
006900*    FEATURED-TABLES GROUP. MATCHES THE OCCURS 1 TO 500 TIMES
007000*    LIMIT SET UNDER GDR-190 - SEE GDR-306.
007100*---------------------------------------------------------------*
007200 77  WS-MAX-FEATURED-SLOTS       PIC 9(03) COMP VALUE 500.
007300*---------------------------------------------------------------*
007400 01  WS-SWITCHES.
007500     05  BNR-FILE-STATUS             PIC X(02) VALUE '00'.
007600     05  BNR-EOF-SW                  PIC X(01) VALUE 'N'.
007700         88  BNR-EOF                           VALUE 'Y'.
007800     05  FILLER                      PIC X(05).
007900*---------------------------------------------------------------*
008000 01  WS-SUBSCRIPTS.
008100     05  WS-SLOT-IDX                 PIC S9(03) COMP.
008200     05  FILLER                      PIC X(04).
008300*---------------------------------------------------------------*
008400*    DE-DUPLICATED FEATURED-ID TABLES. LINEAR SEARCH IS USED TO
008500*    TEST FOR AN EXISTING ENTRY BEFORE ONE IS ADDED - THE SAME
008600*    IDEA USED BY THE CATALOG LOOKUP TABLES THROUGHOUT THE SWEEP.
008700*---------------------------------------------------------------*
008800 01  WS-FEATURED-TABLES-AREA.
008900     05  FEAT-CHR-COUNT              PIC S9(05) COMP VALUE 0.
009000     05  FEAT-CHR-TABLE OCCURS 1 TO 500 TIMES
009100                        DEPENDING ON FEAT-CHR-COUNT
009200                        INDEXED BY FEAT-CHR-IDX.
009300         10  FC-CHAR-ID              PIC 9(10).
009400         10  FILLER                  PIC X(04).
009500     05  FEAT-WPN-COUNT              PIC S9(05) COMP VALUE 0.
009600     05  FEAT-WPN-TABLE OCCURS 1 TO 500 TIMES
009700                        DEPENDING ON FEAT-WPN-COUNT
009800                        INDEXED BY FEAT-WPN-IDX.
009900         10  FW-WPN-ID               PIC 9(10).
010000         10  FILLER                  PIC X(04).
010100*---------------------------------------------------------------*
010200 01  WS-DUP-TEST-SW.
010300     05  WS-DUP-TEST-FLAG            PIC X(01) VALUE 'N'.
010400         88  WS-ALREADY-LISTED                     VALUE 'Y'.
010500     05  FILLER                      PIC X(04).
010600*---------------------------------------------------------------*
010700 01  FEATURED-DETAIL-LINE.
010800     05  FILLER                      PIC X(02) VALUE SPACE.
010900     05  FDL-KIND                    PIC X(09).
011000     05  FILLER                      PIC X(02) VALUE SPACE.
011100     05  FDL-ITEM-ID                 PIC Z(09)9.
011200     05  FILLER                      PIC X(109) VALUE SPACE.
011300 01  HEADING-LINE-1.
011400     05  FILLER  PIC X(30) VALUE 'FEATURED EXTRACT SECTION'.
011500     05  FILLER  PIC X(70) VALUE SPACE.
011600     05  FILLER  PIC X(06) VALUE 'PAGE: '.
011700     05  HL1-PAGE-COUNT              PIC ZZ9.
011800     05  FILLER                      PIC X(23) VALUE SPACE.
011900 01  HEADING-LINE-2.
012000     05  FILLER PIC X(132) VALUE
012100         '  KIND       FEATURED-ID'.
012200*---------------------------------------------------------------*
012300*    TRACE FIELDS - DISPLAYED ONLY WHEN THE OPERATOR TURNS ON
012400*    UPSI BIT 0 AT JOB-STEP EXEC TIME, SAME IDEA AS GRANDGEN.
012500*---------------------------------------------------------------*
012600 01  WS-DEBUG-BNR-AREA.
012700     05  WS-DEBUG-BNR-ID             PIC 9(10).
012800 01  WS-DEBUG-BNR-R1 REDEFINES WS-DEBUG-BNR-AREA.
012900     05  WS-DEBUG-BNR-HI5            PIC 9(05).
013000     05  WS-DEBUG-BNR-LO5            PIC 9(05).
013100*---------------------------------------------------------------*
013200 COPY GCPRTCTL.
013300*===============================================================*
013400 PROCEDURE DIVISION.
013500*---------------------------------------------------------------*
013600 0000-MAIN-PROCESSING.
013700*---------------------------------------------------------------*
013800     PERFORM 1000-INITIALIZE.
013900     PERFORM 2000-PROCESS-BANNER
014000         UNTIL BNR-EOF.
014100     PERFORM 2900-PRINT-FEATURED-LIST
014200         VARYING FEAT-CHR-IDX FROM 1 BY 1
014300         UNTIL FEAT-CHR-IDX > FEAT-CHR-COUNT.
014400     PERFORM 2950-PRINT-FEATURED-WEAPONS
014500         VARYING FEAT-WPN-IDX FROM 1 BY 1
014600         UNTIL FEAT-WPN-IDX > FEAT-WPN-COUNT.
014700     PERFORM 3000-CLOSE-FILES.
014800     GOBACK.
014900*---------------------------------------------------------------*
015000 1000-INITIALIZE.
015100*---------------------------------------------------------------*
015200     OPEN INPUT BANNER-MASTER-FILE.
015300     OPEN EXTEND SWEEP-REPORT-FILE.                               GDR233  
015400     ACCEPT WS-BUS-TS-VALUE.
015500     PERFORM 1100-READ-BANNER.
015600*---------------------------------------------------------------*
015700 1100-READ-BANNER.
015800*---------------------------------------------------------------*
015900     READ BANNER-MASTER-FILE
016000         AT END
016100             SET BNR-EOF TO TRUE.
016200*---------------------------------------------------------------*
016300 2000-PROCESS-BANNER.
016400*---------------------------------------------------------------*
016500     IF BNR-IS-ACTIVE AND BNR-START-TS <= WS-BUS-TS-VALUE
016600                      AND WS-BUS-TS-VALUE <= BNR-END-TS
016700         IF BNR-TYPE-CHARACTER
016800             PERFORM 2100-ADD-FEATURED-CHARACTER
016900         ELSE
017000             PERFORM 2200-ADD-FEATURED-WEAPON.
017100     IF WS-TRACE-REQUESTED AND BNR-IS-ACTIVE
017200         PERFORM 9910-DISPLAY-TRACE.
017300     PERFORM 1100-READ-BANNER.
017400*---------------------------------------------------------------*
017500 2100-ADD-FEATURED-CHARACTER.
017600*---------------------------------------------------------------*
017700     MOVE 'N' TO WS-DUP-TEST-FLAG.
017800     SET FEAT-CHR-IDX TO 1.
017900     SEARCH FEAT-CHR-TABLE
018000         AT END
018100             CONTINUE
018200         WHEN FC-CHAR-ID (FEAT-CHR-IDX) = BNR-FEAT5-ID
018300             MOVE 'Y' TO WS-DUP-TEST-FLAG.
018400     IF NOT WS-ALREADY-LISTED
018500        AND FEAT-CHR-COUNT < WS-MAX-FEATURED-SLOTS
018600         ADD 1 TO FEAT-CHR-COUNT
018700         MOVE BNR-FEAT5-ID TO FC-CHAR-ID (FEAT-CHR-COUNT).
018800*---------------------------------------------------------------*
018900 2200-ADD-FEATURED-WEAPON.
019000*---------------------------------------------------------------*
019100     MOVE 'N' TO WS-DUP-TEST-FLAG.
019200     SET FEAT-WPN-IDX TO 1.
019300     SEARCH FEAT-WPN-TABLE
019400         AT END
019500             CONTINUE
019600         WHEN FW-WPN-ID (FEAT-WPN-IDX) = BNR-FEAT5-ID
019700             MOVE 'Y' TO WS-DUP-TEST-FLAG.
019800     IF NOT WS-ALREADY-LISTED
019900        AND FEAT-WPN-COUNT < WS-MAX-FEATURED-SLOTS
020000         ADD 1 TO FEAT-WPN-COUNT
020100         MOVE BNR-FEAT5-ID TO FW-WPN-ID (FEAT-WPN-COUNT).
020200*---------------------------------------------------------------*
020300 2900-PRINT-FEATURED-LIST.
020400*---------------------------------------------------------------*
020500     IF LINE-COUNT > LINES-ON-PAGE
020600         PERFORM 9100-PRINT-HEADING-LINES.
020700     MOVE SPACE                      TO FEATURED-DETAIL-LINE.
020800     MOVE 'CHARACTER'                TO FDL-KIND.
020900     MOVE FC-CHAR-ID (FEAT-CHR-IDX)  TO FDL-ITEM-ID.
021000     MOVE FEATURED-DETAIL-LINE       TO SWEEP-REPORT-LINE.
021100     WRITE SWEEP-REPORT-LINE
021200         AFTER ADVANCING LINE-SPACEING.
021300     ADD 1 TO LINE-COUNT.
021400*---------------------------------------------------------------*
021500 2950-PRINT-FEATURED-WEAPONS.
021600*---------------------------------------------------------------*
021700     IF LINE-COUNT > LINES-ON-PAGE
021800         PERFORM 9100-PRINT-HEADING-LINES.
021900     MOVE SPACE                      TO FEATURED-DETAIL-LINE.
022000     MOVE 'WEAPON'                   TO FDL-KIND.
022100     MOVE FW-WPN-ID (FEAT-WPN-IDX)   TO FDL-ITEM-ID.
022200     MOVE FEATURED-DETAIL-LINE       TO SWEEP-REPORT-LINE.
022300     WRITE SWEEP-REPORT-LINE
022400         AFTER ADVANCING LINE-SPACEING.
022500     ADD 1 TO LINE-COUNT.
022600*---------------------------------------------------------------*
022700 3000-CLOSE-FILES.
022800*---------------------------------------------------------------*
022900     CLOSE BANNER-MASTER-FILE
023000           SWEEP-REPORT-FILE.
023100*---------------------------------------------------------------*
023200 9100-PRINT-HEADING-LINES.
023300*---------------------------------------------------------------*
023400     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
023500     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
023600     WRITE SWEEP-REPORT-LINE
023700         AFTER ADVANCING C01.
023800     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
023900     WRITE SWEEP-REPORT-LINE
024000         AFTER ADVANCING 2.
024100     ADD 1 TO PAGE-COUNT.
024200     MOVE 4 TO LINE-COUNT.
024300*---------------------------------------------------------------*
024400 9910-DISPLAY-TRACE.
024500*---------------------------------------------------------------*
024600     MOVE BNR-ID                     TO WS-DEBUG-BNR-ID.
024700     DISPLAY 'GFEATXTR SCANNED BANNER: '
024800         WS-DEBUG-BNR-HI5 '-' WS-DEBUG-BNR-LO5.
