000100*===============================================================*
000200* COPYLIB:   GCCATTX
000300* PURPOSE:   RECORD LAYOUT FOR CATALOG-TRANS - ONE TRANSACTION
000400*            FORMAT COVERING ADD/UPDATE/DEACTIVATE/DELETE ACTIONS
000500*            AGAINST ANY OF THE FIVE CATALOG MASTERS (CHARACTER,
000600*            WEAPON, ROLE, ECHO, ECHO-SET). CTX-REC-TYPE SAYS
000700*            WHICH MASTER THE TRANSACTION TARGETS; ONLY THE
000800*            FIELDS THAT MASTER USES ARE PUNCHED, THE REST RIDE
000900*            BLANK/ZERO. SAME SHARED-FIELD IDEA THE SHOP USES
001000*            WHENEVER ONE TRANSACTION LAYOUT COVERS SEVERAL
001100* COPIED BY: GCATVAL.
001200*===============================================================*
001300 01  CATALOG-TRANS-RECORD.
001400     05  CTX-REC-TYPE                PIC X(01).
001500         88  CTX-IS-CHARACTER                  VALUE 'C'.
001600         88  CTX-IS-WEAPON                      VALUE 'W'.
001700         88  CTX-IS-ROLE                        VALUE 'R'.
001800         88  CTX-IS-ECHO                        VALUE 'E'.
001900         88  CTX-IS-ECHOSET                     VALUE 'S'.
002000     05  CTX-ACTION                  PIC X(01).
002100         88  CTX-ACTION-ADD                     VALUE 'A'.
002200         88  CTX-ACTION-UPDATE                  VALUE 'U'.
002300         88  CTX-ACTION-DEACTIVATE               VALUE 'Z'.
002400         88  CTX-ACTION-DELETE                  VALUE 'D'.
002500     05  CTX-KEY-ID                  PIC 9(10).
002600     05  CTX-ACTIVE-SW               PIC X(01).
002700     05  CTX-NAME                    PIC X(30).
002800     05  CTX-RARITY                  PIC 9(01).
002900     05  CTX-ELEMENT                 PIC X(10).
003000     05  CTX-WEAPON-TYPE             PIC X(10).
003100     05  CTX-ROLE-ID                 PIC 9(10) OCCURS 3 TIMES.
003200     05  CTX-ATK                     PIC 9(05)V99.
003300     05  CTX-DEF                     PIC 9(05)V99.
003400     05  CTX-HP                      PIC 9(07)V99.
003500     05  CTX-ATK-UP                  PIC 9(03)V99.
003600     05  CTX-DEF-UP                  PIC 9(03)V99.
003700     05  CTX-HP-UP                   PIC 9(05)V99.
003800     05  CTX-MAIN-STAT               PIC X(20).
003900     05  CTX-SUB-STAT                PIC X(20).
004000     05  CTX-SUB-STAT-TYPE           PIC X(10).
004100     05  CTX-ECHO-COST               PIC 9(02).
004200     05  CTX-ECHO-SET-ID             PIC 9(10).
004300     05  FILLER                      PIC X(09).
