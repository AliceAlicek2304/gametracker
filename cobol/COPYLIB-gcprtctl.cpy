000100*===============================================================*
000200* COPYLIB:   GCPRTCTL
000300* PURPOSE:   SHOP-STANDARD PRINT CONTROL WORK AREA - PAGE AND
000400*            LINE COUNTERS, CARRIAGE SPACING AND THE RUN-DATE
000500*            FIELDS EVERY SWEEP-REPORT PROGRAM STAMPS ON ITS
000600*            HEADING LINE. ONE COPYBOOK SHARED BY EVERY SWEEP
000700* COPIED BY: GBNRSTAT, GEVTSWP, GACHADRW, GFEATXTR, GBNRVAL,
000800*            GCATVAL.
000900*===============================================================*
001000 01  PRINT-CONTROL-AREA.
001100     05  PAGE-COUNT                  PIC S9(05) COMP VALUE 0.
001200     05  LINE-COUNT                  PIC S9(03) COMP VALUE 99.
001300     05  LINES-ON-PAGE               PIC S9(03) COMP VALUE 55.
001400     05  LINE-SPACEING               PIC S9(02) COMP VALUE 1.
001500     05  FILLER                      PIC X(05).
001600*---------------------------------------------------------------*
001700*    THE BUSINESS TIMESTAMP (YYYYMMDDHHMMSS, VIETNAM LOCAL TIME)
001800*    IS SUPPLIED TO EVERY SWEEP PROGRAM AS A RUN PARAMETER - NO
001900*    PROGRAM READS A HARDWARE CLOCK. REDEFINED BELOW SO THE RUN
002000*    DATE CAN BE MOVED TO A HEADING LINE WITHOUT FURTHER EDITING.
002100*---------------------------------------------------------------*
002200 01  WS-BUSINESS-TIMESTAMP.
002210     05  WS-BUS-TS-VALUE             PIC 9(14) VALUE 0.
002220     05  FILLER                      PIC X(02).
002300 01  WS-BUSINESS-TIMESTAMP-R1 REDEFINES WS-BUSINESS-TIMESTAMP.
002400     05  WS-BUS-YYYY                 PIC 9(04).
002500     05  WS-BUS-MM                   PIC 9(02).
002600     05  WS-BUS-DD                   PIC 9(02).
002700     05  WS-BUS-HH                   PIC 9(02).
002800     05  WS-BUS-MN                   PIC 9(02).
002900     05  WS-BUS-SS                   PIC 9(02).
002910     05  FILLER                      PIC X(02).
