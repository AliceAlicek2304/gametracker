000100*===============================================================*
000200* COPYLIB:   GCREQ
000300* PURPOSE:   RECORD LAYOUT FOR GACHA-REQUESTS - ONE DRAW
000400*            TRANSACTION PER RECORD, CARRYING THE CALLER'S PITY
000500*            AND FEATURED-GUARANTEE STATE INTO THE ENGINE.
000600* COPIED BY: GACHADRW.
000700*===============================================================*
000800 01  GACHA-REQUEST-RECORD.
000900     05  REQ-BANNER-ID               PIC 9(10).
001000     05  REQ-COUNT                   PIC 9(02).
001100     05  REQ-PITY-5                  PIC 9(03).
001200     05  REQ-PITY-4                  PIC 9(02).
001300     05  REQ-GTD-5-SW                PIC X(01).
001400         88  REQ-5-GUARANTEED                 VALUE 'Y'.
001500     05  REQ-GTD-4-SW                PIC X(01).
001600         88  REQ-4-GUARANTEED                 VALUE 'Y'.
001700     05  REQ-RANDOM-SEED             PIC 9(09).
001800     05  FILLER                      PIC X(08).
