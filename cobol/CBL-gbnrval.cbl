000100*===============================================================*
000200* PROGRAM:  GBNRVAL
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/09/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-118 - EDITS BANNER MAINTENANCE
001000*                          TRANSACTIONS BEFORE THEY POST.
001100* 06/30/89 B. OKONKWO      RAISED BANNER TABLE LIMIT TO 50 PER
001200*                          GDR-190.
001300* 01/14/91 B. OKONKWO      FOURTH JOB STEP OF THE NIGHTLY SWEEP -
001400*                          EXTENDS SWEEP-REPORT PER GDR-233.
001500* 02/27/95 R. ESANA        ADDED REJECT ON DELETE-OF-UNKNOWN-
001600*                          BANNER PER HELP DESK TICKET GDR-271 -
001700*                          SILENT NO-OP DELETES WERE CONFUSING
001800*                          THE CONTENT TEAM.
001900* 11/03/98 B. OKONKWO      Y2K SCAN - TIMESTAMP FIELDS ALREADY
002000*                          4-DIGIT YEAR, NO CHANGE REQUIRED.
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.    GBNRVAL.
002400 AUTHOR.        T. MAVIS.
002500 INSTALLATION.  LIVE OPS DATA CENTER.
002600 DATE-WRITTEN.  05/09/86.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000* REMARKS. BANNER-VALIDATE - EDITS BANNER-TRANS ADD/UPDATE/DELETE
003100*          TRANSACTIONS AGAINST THE RULES BELOW, POSTS ACCEPTED
003200*          TRANSACTIONS TO AN IN-MEMORY COPY OF BANNER-MASTER,
003300*          AND REWRITES THE MASTER AT END OF RUN. REJECTS ARE
003400*          LISTED ON THE SWEEP-REPORT WITH THEIR REASON.
003500*===============================================================*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CHARACTER-MASTER-FILE ASSIGN TO CHARMSTR
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS CHR-FILE-STATUS.
004800     SELECT WEAPON-MASTER-FILE ASSIGN TO WPNMSTR
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS WPN-FILE-STATUS.
005100     SELECT BANNER-MASTER-FILE ASSIGN TO BNRMSTR
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS BNR-FILE-STATUS.
005400     SELECT BANNER-MASTER-NEW-FILE ASSIGN TO BNRMSTRN
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS BNN-FILE-STATUS.
005700     SELECT BANNER-TRANS-FILE ASSIGN TO BNRTRAN
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS TRN-FILE-STATUS.
006000     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
006100         ORGANIZATION IS SEQUENTIAL.
006200*===============================================================*
006300 DATA DIVISION.
006400*---------------------------------------------------------------*
006500 FILE SECTION.
006600*---------------------------------------------------------------*
006700 FD  CHARACTER-MASTER-FILE
006800     RECORDING MODE IS F
006900     DATA RECORDS ARE CHARACTER-RECORD, CHARACTER-RECORD-R1.
007000     COPY GCCHARM.
007100*---------------------------------------------------------------*
007200 FD  WEAPON-MASTER-FILE
007300     RECORDING MODE IS F.
007400     COPY GCWPNM.
007500*---------------------------------------------------------------*
007600 FD  BANNER-MASTER-FILE
007700     RECORDING MODE IS F
007800     DATA RECORDS ARE BANNER-RECORD, BANNER-RECORD-TS.
007900     COPY GCBNRM.
008000*---------------------------------------------------------------*
008100 FD  BANNER-MASTER-NEW-FILE
008200     RECORDING MODE IS F.
008300 01  BANNER-RECORD-OUT.                                           
008400     05  BRO-TEXT                PIC X(151).
008500     05  FILLER                  PIC X(05).
008600*---------------------------------------------------------------*
008700 FD  BANNER-TRANS-FILE
008800     RECORDING MODE IS F.
008900     COPY GCBNRTX.
009000*---------------------------------------------------------------*
009100 FD  SWEEP-REPORT-FILE
009200     RECORDING MODE IS F.
009300 01  SWEEP-REPORT-LINE.                                           
009400     05  SWP-TEXT                PIC X(127).
009500     05  FILLER                  PIC X(05).
009600*---------------------------------------------------------------*
009700 WORKING-STORAGE SECTION.
009800*---------------------------------------------------------------*
009900*    SHOP STANDARD - STAND-ALONE COUNTERS/LIMITS GO AT 77-LEVEL,
010000*    SAME AS THE OLD PAYROLL EDIT PROGRAMS DID. GDR-190 RAISED
010100*    THE BANNER TABLE SIZE BUT THE FEATURED-SLOT COUNT PER
010200*    BANNER HAS ALWAYS BEEN FIXED AT THREE.
010300*---------------------------------------------------------------*
010400 77  WS-MAX-FEAT4-SLOTS         PIC 9(01) VALUE 3.
010500*---------------------------------------------------------------*
010600 01  WS-SWITCHES.
010700     05  CHR-FILE-STATUS             PIC X(02) VALUE '00'.
010800     05  WPN-FILE-STATUS             PIC X(02) VALUE '00'.
010900     05  BNR-FILE-STATUS             PIC X(02) VALUE '00'.
011000     05  BNN-FILE-STATUS             PIC X(02) VALUE '00'.
011100     05  TRN-FILE-STATUS             PIC X(02) VALUE '00'.
011200     05  CHR-EOF-SW                  PIC X(01) VALUE 'N'.
011300         88  CHR-EOF                           VALUE 'Y'.
011400     05  WPN-EOF-SW                  PIC X(01) VALUE 'N'.
011500         88  WPN-EOF                           VALUE 'Y'.
011600     05  BNR-LOAD-EOF-SW             PIC X(01) VALUE 'N'.
011700         88  BNR-LOAD-EOF                       VALUE 'Y'.
011800     05  TRN-EOF-SW                  PIC X(01) VALUE 'N'.
011900         88  TRN-EOF                            VALUE 'Y'.
012000     05  WS-TRANS-VALID-SW           PIC X(01) VALUE 'Y'.
012100         88  WS-TRANS-VALID                    VALUE 'Y'.
012200     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
012300         88  WS-FOUND                          VALUE 'Y'.
012400     05  FILLER                      PIC X(05).
012500*---------------------------------------------------------------*
012600 01  WS-SUBSCRIPTS.
012700     05  WS-FEAT4-IDX                PIC S9(02) COMP.
012800     05  FILLER                      PIC X(04).
012900*---------------------------------------------------------------*
013000 01  WS-COUNTERS.
013100     05  WS-ACCEPT-COUNT             PIC 9(05) COMP.
013200     05  WS-REJECT-COUNT             PIC 9(05) COMP.
013300     05  FILLER                      PIC X(04).
013400*---------------------------------------------------------------*
013500 01  WS-REJECT-REASON.
013600     05  WS-REJECT-TEXT          PIC X(30) VALUE SPACE.
013700     05  FILLER                  PIC X(05) VALUE SPACE.
013800*---------------------------------------------------------------*
013900*    HALVES OF THE REASON TEXT, SO A DUMP READER CAN SEE WHERE A
014000*    REASON WAS TRUNCATED WITHOUT COUNTING COLUMNS BY HAND.
014100*---------------------------------------------------------------*
014200 01  WS-REJECT-REASON-R1 REDEFINES WS-REJECT-REASON.
014300     05  WS-REJECT-TEXT-LEFT15       PIC X(15).
014400     05  WS-REJECT-TEXT-RIGHT15      PIC X(15).
014500     05  FILLER                      PIC X(05).
014600*---------------------------------------------------------------*
014700*    IN-MEMORY COPY OF BANNER-MASTER - FIELD-FOR-FIELD THE SAME
014800*    AS BANNER-RECORD IN COPYLIB GCBNRM, HELD AS A TABLE SO ADD,
014900*    UPDATE AND SOFT-DELETE TRANSACTIONS CAN ALL BE APPLIED
015000*    BEFORE THE MASTER IS REWRITTEN ONCE AT END OF RUN.
015100*---------------------------------------------------------------*
015200 01  WS-BANNER-TABLE-AREA.
015300     05  BMT-COUNT                   PIC S9(05) COMP VALUE 0.
015400     05  BMT-TABLE OCCURS 1 TO 50 TIMES
015500                  DEPENDING ON BMT-COUNT
015600                  INDEXED BY BMT-IDX.
015700         10  BMT-ID                  PIC 9(10).
015800         10  BMT-NAME                PIC X(40).
015900         10  BMT-TYPE                PIC X(09).
016000         10  BMT-START-TS            PIC 9(14).
016100         10  BMT-END-TS              PIC 9(14).
016200         10  BMT-FEAT5-ID            PIC 9(10).
016300         10  BMT-FEAT4-ID            PIC 9(10) OCCURS 3 TIMES.
016400         10  BMT-STATUS              PIC X(08).
016500         10  BMT-ACTIVE-SW           PIC X(01).
016600         10  FILLER                  PIC X(20).
016700*---------------------------------------------------------------*
016800 01  REJECT-DETAIL-LINE.
016900     05  FILLER                      PIC X(02) VALUE SPACE.
017000     05  RDL-LABEL                   PIC X(08) VALUE 'BANNER'.
017100     05  FILLER                      PIC X(01) VALUE SPACE.
017200     05  RDL-KEY                     PIC Z(09)9.
017300     05  FILLER                      PIC X(02) VALUE SPACE.
017400     05  RDL-REASON                  PIC X(35).
017500     05  FILLER                      PIC X(75) VALUE SPACE.
017600*---------------------------------------------------------------*
017700*    RAW BYTE VIEW OF THE DETAIL LINE - USED ONLY WHEN A REJECT
017800*    LINE COMES OUT MISALIGNED AND THE PRINT POSITIONS NEED TO
017900*    BE CHECKED BYTE FOR BYTE AGAINST THE PICTURE ABOVE.
018000*---------------------------------------------------------------*
018100 01  REJECT-DETAIL-LINE-R1 REDEFINES REJECT-DETAIL-LINE.
018200     05  RDL-RAW-HEAD                PIC X(11).
018300     05  RDL-RAW-BODY                PIC X(47).
018400     05  RDL-RAW-TAIL                PIC X(75).
018500 01  VALIDATE-TOTAL-LINE.
018600     05  FILLER                      PIC X(02) VALUE SPACE.
018700     05  FILLER PIC X(28) VALUE 'BANNER-VALIDATE ACCEPTED:   '.
018800     05  VTL-ACCEPTED                PIC ZZZZ9.
018900     05  FILLER PIC X(12) VALUE '  REJECTED: '.
019000     05  VTL-REJECTED                PIC ZZZZ9.
019100     05  FILLER                      PIC X(80) VALUE SPACE.
019200 01  HEADING-LINE-1.
019300     05  FILLER  PIC X(30) VALUE 'BANNER VALIDATE SECTION'.
019400     05  FILLER  PIC X(70) VALUE SPACE.
019500     05  FILLER  PIC X(06) VALUE 'PAGE: '.
019600     05  HL1-PAGE-COUNT              PIC ZZ9.
019700     05  FILLER                      PIC X(23) VALUE SPACE.
019800 01  HEADING-LINE-2.
019900     05  FILLER PIC X(132) VALUE
020000         '  REC-TYPE  KEY         REASON'.
020100*---------------------------------------------------------------*
020200 COPY GCTBLS.
020300 COPY GCPRTCTL.
020400*===============================================================*
020500 PROCEDURE DIVISION.
020600*---------------------------------------------------------------*
020700 0000-MAIN-PROCESSING.
020800*---------------------------------------------------------------*
020900     PERFORM 1000-INITIALIZE.
021000     PERFORM 2000-PROCESS-TRANS
021100         UNTIL TRN-EOF.
021200     PERFORM 2900-WRITE-NEW-MASTER
021300         VARYING BMT-IDX FROM 1 BY 1
021400         UNTIL BMT-IDX > BMT-COUNT.
021500     PERFORM 2950-PRINT-TOTAL-LINE.
021600     PERFORM 3000-CLOSE-FILES.
021700     GOBACK.
021800*---------------------------------------------------------------*
021900 1000-INITIALIZE.
022000*---------------------------------------------------------------*
022100     OPEN INPUT  CHARACTER-MASTER-FILE
022200                 WEAPON-MASTER-FILE
022300                 BANNER-MASTER-FILE
022400                 BANNER-TRANS-FILE.
022500     OPEN OUTPUT BANNER-MASTER-NEW-FILE.
022600     OPEN EXTEND SWEEP-REPORT-FILE.
022700     MOVE 0 TO WS-ACCEPT-COUNT, WS-REJECT-COUNT.
022800     PERFORM 1100-LOAD-CHARACTERS
022900         UNTIL CHR-EOF.
023000     PERFORM 1200-LOAD-WEAPONS
023100         UNTIL WPN-EOF.
023200     PERFORM 1300-LOAD-BANNERS
023300         UNTIL BNR-LOAD-EOF.
023400     PERFORM 1500-READ-TRANS.
023500*---------------------------------------------------------------*
023600 1100-LOAD-CHARACTERS.
023700*---------------------------------------------------------------*
023800     READ CHARACTER-MASTER-FILE
023900         AT END
024000             SET CHR-EOF TO TRUE
024100         NOT AT END
024200             ADD 1 TO CHR-TABLE-COUNT
024300             MOVE CHAR-ID        TO CT-CHAR-ID (CHR-TABLE-COUNT)
024400             MOVE CHAR-NAME      TO CT-CHAR-NAME (CHR-TABLE-COUNT)
024500             MOVE CHAR-RARITY    TO CT-CHAR-RARITY (CHR-TABLE-COUNT)
024600             MOVE CHAR-ACTIVE-SW TO CT-CHAR-ACTIVE-SW (CHR-TABLE-COUNT).
024700*---------------------------------------------------------------*
024800 1200-LOAD-WEAPONS.
024900*---------------------------------------------------------------*
025000     READ WEAPON-MASTER-FILE
025100         AT END
025200             SET WPN-EOF TO TRUE
025300         NOT AT END
025400             ADD 1 TO WPN-TABLE-COUNT
025500             MOVE WPN-ID        TO WT-WPN-ID (WPN-TABLE-COUNT)
025600             MOVE WPN-NAME      TO WT-WPN-NAME (WPN-TABLE-COUNT)
025700             MOVE WPN-RARITY    TO WT-WPN-RARITY (WPN-TABLE-COUNT)
025800             MOVE WPN-TYPE      TO WT-WPN-TYPE (WPN-TABLE-COUNT)
025900             MOVE WPN-ACTIVE-SW TO WT-WPN-ACTIVE-SW (WPN-TABLE-COUNT).
026000*---------------------------------------------------------------*
026100 1300-LOAD-BANNERS.
026200*---------------------------------------------------------------*
026300     READ BANNER-MASTER-FILE
026400         AT END
026500             SET BNR-LOAD-EOF TO TRUE
026600         NOT AT END
026700             ADD 1 TO BMT-COUNT
026800             MOVE BNR-ID        TO BMT-ID (BMT-COUNT)
026900             MOVE BNR-NAME      TO BMT-NAME (BMT-COUNT)
027000             MOVE BNR-TYPE      TO BMT-TYPE (BMT-COUNT)
027100             MOVE BNR-START-TS  TO BMT-START-TS (BMT-COUNT)
027200             MOVE BNR-END-TS    TO BMT-END-TS (BMT-COUNT)
027300             MOVE BNR-FEAT5-ID  TO BMT-FEAT5-ID (BMT-COUNT)
027400             MOVE BNR-FEAT4-ID (1) TO BMT-FEAT4-ID (BMT-COUNT, 1)
027500             MOVE BNR-FEAT4-ID (2) TO BMT-FEAT4-ID (BMT-COUNT, 2)
027600             MOVE BNR-FEAT4-ID (3) TO BMT-FEAT4-ID (BMT-COUNT, 3)
027700             MOVE BNR-STATUS    TO BMT-STATUS (BMT-COUNT)
027800             MOVE BNR-ACTIVE-SW TO BMT-ACTIVE-SW (BMT-COUNT).
027900*---------------------------------------------------------------*
028000 1500-READ-TRANS.
028100*---------------------------------------------------------------*
028200     READ BANNER-TRANS-FILE
028300         AT END
028400             SET TRN-EOF TO TRUE.
028500*---------------------------------------------------------------*
028600 2000-PROCESS-TRANS.
028700*---------------------------------------------------------------*
028800     IF BTX-ACTION-DELETE
028900         PERFORM 2500-PROCESS-DELETE
029000     ELSE
029100         MOVE 'Y' TO WS-TRANS-VALID-SW
029200         MOVE SPACE TO WS-REJECT-REASON
029300         PERFORM 2100-EDIT-BANNER-TRANS THRU 2119-EDIT-BANNER-EXIT
029400         IF WS-TRANS-VALID
029500             PERFORM 2600-POST-ADD-OR-UPDATE
029600             ADD 1 TO WS-ACCEPT-COUNT
029700         ELSE
029800             PERFORM 2700-WRITE-REJECT-LINE
029900             ADD 1 TO WS-REJECT-COUNT.
030000     PERFORM 1500-READ-TRANS.
030100*---------------------------------------------------------------*
030200*    02/11/03 R. ESANA - RECAST AS A FALL-THROUGH RANGE PER
030300*    GDR-302 SO THE SAME EDIT PASS COVERS BOTH FEATURED-5 AND
030400*    FEATURED-4 CHECKS WITHOUT A SEPARATE DISPATCH PARAGRAPH.
030500*    CALLED AS PERFORM 2100-EDIT-BANNER-TRANS THRU
030600*    2119-EDIT-BANNER-EXIT - DO NOT PERFORM ANY PARAGRAPH IN
030700*    THIS RANGE BY ITSELF.
030800*---------------------------------------------------------------*
030900 2100-EDIT-BANNER-TRANS.
031000*---------------------------------------------------------------*
031100     IF BTX-BNR-END-TS < BTX-BNR-START-TS
031200         MOVE 'N' TO WS-TRANS-VALID-SW
031300         MOVE 'END DATE BEFORE START DATE' TO WS-REJECT-REASON
031400         GO TO 2119-EDIT-BANNER-EXIT.
031500     IF BTX-BNR-TYPE NOT = 'CHARACTER' AND
031600        BTX-BNR-TYPE NOT = 'WEAPON   '
031700         MOVE 'N' TO WS-TRANS-VALID-SW
031800         MOVE 'INVALID BANNER TYPE' TO WS-REJECT-REASON
031900         GO TO 2119-EDIT-BANNER-EXIT.
032000     IF BTX-BNR-FEAT5-ID = 0
032100        OR BTX-BNR-FEAT4-ID (1) = 0
032200        OR BTX-BNR-FEAT4-ID (2) = 0
032300        OR BTX-BNR-FEAT4-ID (3) = 0
032400         MOVE 'N' TO WS-TRANS-VALID-SW
032500         MOVE 'FEATURED SLOT MISSING' TO WS-REJECT-REASON
032600         GO TO 2119-EDIT-BANNER-EXIT.
032700     IF BTX-BNR-TYPE NOT = 'CHARACTER'
032800         GO TO 2116-CHECK-FEAT5-WEAPON.
032900*---------------------------------------------------------------*
033000 2112-CHECK-FEAT5-CHARACTER.
033100*---------------------------------------------------------------*
033200     SET CHR-TAB-IDX TO 1.
033300     SEARCH CHR-TABLE
033400         AT END
033500             MOVE 'N' TO WS-TRANS-VALID-SW
033600             MOVE 'FEATURED 5-STAR NOT FOUND' TO WS-REJECT-REASON
033700         WHEN CT-CHAR-ID (CHR-TAB-IDX) = BTX-BNR-FEAT5-ID
033800             IF CT-CHAR-RARITY (CHR-TAB-IDX) NOT = 5
033900                 MOVE 'N' TO WS-TRANS-VALID-SW
034000                 MOVE 'FEATURED 5-STAR WRONG RARITY'
034100                     TO WS-REJECT-REASON.
034200     IF NOT WS-TRANS-VALID
034300         GO TO 2119-EDIT-BANNER-EXIT.
034400     MOVE 1 TO WS-FEAT4-IDX.
034500*---------------------------------------------------------------*
034600 2114-CHECK-FEAT4-CHARACTERS.
034700*---------------------------------------------------------------*
034800     SET CHR-TAB-IDX TO 1.
034900     SEARCH CHR-TABLE
035000         AT END
035100             MOVE 'N' TO WS-TRANS-VALID-SW
035200             MOVE 'FEATURED 4-STAR NOT FOUND' TO WS-REJECT-REASON
035300         WHEN CT-CHAR-ID (CHR-TAB-IDX) =
035400              BTX-BNR-FEAT4-ID (WS-FEAT4-IDX)
035500             IF CT-CHAR-RARITY (CHR-TAB-IDX) NOT = 4
035600                 MOVE 'N' TO WS-TRANS-VALID-SW
035700                 MOVE 'FEATURED 4-STAR WRONG RARITY'
035800                     TO WS-REJECT-REASON.
035900     IF NOT WS-TRANS-VALID
036000         GO TO 2119-EDIT-BANNER-EXIT.
036100     ADD 1 TO WS-FEAT4-IDX.
036200     IF WS-FEAT4-IDX NOT > WS-MAX-FEAT4-SLOTS
036300         GO TO 2114-CHECK-FEAT4-CHARACTERS.
036400     GO TO 2119-EDIT-BANNER-EXIT.
036500*---------------------------------------------------------------*
036600 2116-CHECK-FEAT5-WEAPON.
036700*---------------------------------------------------------------*
036800     SET WPN-TAB-IDX TO 1.
036900     SEARCH WPN-TABLE
037000         AT END
037100             MOVE 'N' TO WS-TRANS-VALID-SW
037200             MOVE 'FEATURED 5-STAR NOT FOUND' TO WS-REJECT-REASON
037300         WHEN WT-WPN-ID (WPN-TAB-IDX) = BTX-BNR-FEAT5-ID
037400             IF WT-WPN-RARITY (WPN-TAB-IDX) NOT = 5
037500                 MOVE 'N' TO WS-TRANS-VALID-SW
037600                 MOVE 'FEATURED 5-STAR WRONG RARITY'
037700                     TO WS-REJECT-REASON.
037800     IF NOT WS-TRANS-VALID
037900         GO TO 2119-EDIT-BANNER-EXIT.
038000     MOVE 1 TO WS-FEAT4-IDX.
038100*---------------------------------------------------------------*
038200 2118-CHECK-FEAT4-WEAPONS.
038300*---------------------------------------------------------------*
038400     SET WPN-TAB-IDX TO 1.
038500     SEARCH WPN-TABLE
038600         AT END
038700             MOVE 'N' TO WS-TRANS-VALID-SW
038800             MOVE 'FEATURED 4-STAR NOT FOUND' TO WS-REJECT-REASON
038900         WHEN WT-WPN-ID (WPN-TAB-IDX) =
039000              BTX-BNR-FEAT4-ID (WS-FEAT4-IDX)
039100             IF WT-WPN-RARITY (WPN-TAB-IDX) NOT = 4
039200                 MOVE 'N' TO WS-TRANS-VALID-SW
039300                 MOVE 'FEATURED 4-STAR WRONG RARITY'
039400                     TO WS-REJECT-REASON.
039500     IF NOT WS-TRANS-VALID
039600         GO TO 2119-EDIT-BANNER-EXIT.
039700     ADD 1 TO WS-FEAT4-IDX.
039800     IF WS-FEAT4-IDX NOT > WS-MAX-FEAT4-SLOTS
039900         GO TO 2118-CHECK-FEAT4-WEAPONS.
040000*---------------------------------------------------------------*
040100 2119-EDIT-BANNER-EXIT.
040200*---------------------------------------------------------------*
040300     EXIT.
040400*---------------------------------------------------------------*
040500 2500-PROCESS-DELETE.
040600*---------------------------------------------------------------*
040700     MOVE 'N' TO WS-FOUND-SW.
040800     SET BMT-IDX TO 1.
040900     SEARCH BMT-TABLE
041000         AT END
041100             CONTINUE
041200         WHEN BMT-ID (BMT-IDX) = BTX-BNR-ID
041300             MOVE 'Y' TO WS-FOUND-SW
041400             MOVE 'N' TO BMT-ACTIVE-SW (BMT-IDX).
041500     IF WS-FOUND
041600         ADD 1 TO WS-ACCEPT-COUNT
041700     ELSE
041800         MOVE 'BANNER NOT FOUND FOR DELETE' TO WS-REJECT-REASON   GDR271  
041900         PERFORM 2700-WRITE-REJECT-LINE
042000         ADD 1 TO WS-REJECT-COUNT.
042100*---------------------------------------------------------------*
042200 2600-POST-ADD-OR-UPDATE.
042300*---------------------------------------------------------------*
042400     MOVE 'N' TO WS-FOUND-SW.
042500     SET BMT-IDX TO 1.
042600     SEARCH BMT-TABLE
042700         AT END
042800             CONTINUE
042900         WHEN BMT-ID (BMT-IDX) = BTX-BNR-ID
043000             MOVE 'Y' TO WS-FOUND-SW.
043100     IF NOT WS-FOUND
043200         ADD 1 TO BMT-COUNT
043300         SET BMT-IDX TO BMT-COUNT
043400         MOVE 'UPCOMING' TO BMT-STATUS (BMT-IDX)
043500         MOVE 'Y'        TO BMT-ACTIVE-SW (BMT-IDX).
043600     MOVE BTX-BNR-ID                 TO BMT-ID (BMT-IDX).
043700     MOVE BTX-BNR-NAME               TO BMT-NAME (BMT-IDX).
043800     MOVE BTX-BNR-TYPE               TO BMT-TYPE (BMT-IDX).
043900     MOVE BTX-BNR-START-TS           TO BMT-START-TS (BMT-IDX).
044000     MOVE BTX-BNR-END-TS             TO BMT-END-TS (BMT-IDX).
044100     MOVE BTX-BNR-FEAT5-ID           TO BMT-FEAT5-ID (BMT-IDX).
044200     MOVE BTX-BNR-FEAT4-ID (1) TO BMT-FEAT4-ID (BMT-IDX, 1).
044300     MOVE BTX-BNR-FEAT4-ID (2) TO BMT-FEAT4-ID (BMT-IDX, 2).
044400     MOVE BTX-BNR-FEAT4-ID (3) TO BMT-FEAT4-ID (BMT-IDX, 3).
044500*---------------------------------------------------------------*
044600 2700-WRITE-REJECT-LINE.
044700*---------------------------------------------------------------*
044800     IF LINE-COUNT > LINES-ON-PAGE
044900         PERFORM 9100-PRINT-HEADING-LINES.
045000     MOVE SPACE                      TO REJECT-DETAIL-LINE.
045100     MOVE 'BANNER'                   TO RDL-LABEL.
045200     MOVE BTX-BNR-ID                 TO RDL-KEY.
045300     MOVE WS-REJECT-REASON           TO RDL-REASON.
045400     MOVE REJECT-DETAIL-LINE         TO SWEEP-REPORT-LINE.
045500     WRITE SWEEP-REPORT-LINE
045600         AFTER ADVANCING LINE-SPACEING.
045700     ADD 1 TO LINE-COUNT.
045800*---------------------------------------------------------------*
045900 2900-WRITE-NEW-MASTER.
046000*---------------------------------------------------------------*
046100     MOVE BMT-ID (BMT-IDX)           TO BNR-ID.
046200     MOVE BMT-NAME (BMT-IDX)         TO BNR-NAME.
046300     MOVE BMT-TYPE (BMT-IDX)         TO BNR-TYPE.
046400     MOVE BMT-START-TS (BMT-IDX)     TO BNR-START-TS.
046500     MOVE BMT-END-TS (BMT-IDX)       TO BNR-END-TS.
046600     MOVE BMT-FEAT5-ID (BMT-IDX)     TO BNR-FEAT5-ID.
046700     MOVE BMT-FEAT4-ID (BMT-IDX, 1)  TO BNR-FEAT4-ID (1).
046800     MOVE BMT-FEAT4-ID (BMT-IDX, 2)  TO BNR-FEAT4-ID (2).
046900     MOVE BMT-FEAT4-ID (BMT-IDX, 3)  TO BNR-FEAT4-ID (3).
047000     MOVE BMT-STATUS (BMT-IDX)       TO BNR-STATUS.
047100     MOVE BMT-ACTIVE-SW (BMT-IDX)    TO BNR-ACTIVE-SW.
047200     MOVE BANNER-RECORD              TO BANNER-RECORD-OUT.
047300     WRITE BANNER-RECORD-OUT.
047400*---------------------------------------------------------------*
047500 2950-PRINT-TOTAL-LINE.
047600*---------------------------------------------------------------*
047700     IF LINE-COUNT > LINES-ON-PAGE
047800         PERFORM 9100-PRINT-HEADING-LINES.
047900     MOVE SPACE                      TO VALIDATE-TOTAL-LINE.
048000     MOVE WS-ACCEPT-COUNT            TO VTL-ACCEPTED.
048100     MOVE WS-REJECT-COUNT            TO VTL-REJECTED.
048200     MOVE VALIDATE-TOTAL-LINE        TO SWEEP-REPORT-LINE.
048300     WRITE SWEEP-REPORT-LINE
048400         AFTER ADVANCING 2.
048500     ADD 1 TO LINE-COUNT.
048600*---------------------------------------------------------------*
048700 3000-CLOSE-FILES.
048800*---------------------------------------------------------------*
048900     CLOSE CHARACTER-MASTER-FILE
049000           WEAPON-MASTER-FILE
049100           BANNER-MASTER-FILE
049200           BANNER-MASTER-NEW-FILE
049300           BANNER-TRANS-FILE
049400           SWEEP-REPORT-FILE.
049500*---------------------------------------------------------------*
049600 9100-PRINT-HEADING-LINES.
049700*---------------------------------------------------------------*
049800     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
049900     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
050000     WRITE SWEEP-REPORT-LINE
050100         AFTER ADVANCING C01.
050200     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
050300     WRITE SWEEP-REPORT-LINE
050400         AFTER ADVANCING 2.
050500     ADD 1 TO PAGE-COUNT.
050600     MOVE 4 TO LINE-COUNT.
