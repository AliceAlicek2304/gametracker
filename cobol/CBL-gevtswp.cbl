000100*===============================================================*
000200* PROGRAM:  GEVTSWP
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/25/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-116 - DEACTIVATES EXPIRED EVENTS.
001000* 03/02/88 T. MAVIS        CHANGED TO REWRITE-VIA-NEW-FILE TO
001100*                          MATCH GBNRSTAT CONVENTION.
001200* 01/14/91 B. OKONKWO      SECOND JOB STEP OF THE NIGHTLY SWEEP -
001300*                          NOW EXTENDS SWEEP-REPORT INSTEAD OF
001400*                          OPENING IT FRESH, PER GDR-233.
001500* 07/19/94 R. ESANA        ADDED CURRENTLY-ACTIVE EVENT LISTING
001600*                          TO THE SECTION PER OPERATIONS REQUEST
001700*                          GDR-260 - OPS WANTED A QUICK CHECK
001800*                          OF WHAT IS STILL LIVE AFTER THE SWEEP.
001900* 11/03/98 B. OKONKWO      Y2K SCAN - TIMESTAMP ALREADY 4-DIGIT
002000*                          YEAR, NO CHANGE REQUIRED.
002100* 02/11/03 R. ESANA        2200-RECORD-STILL-ACTIVE NO LONGER
002200*                          THE ELSE OF THE DEACTIVATE TEST - AN
002300*                          EVENT EXPIRING THIS RUN WAS BEING
002400*                          COUNTED ACTIVE ON THE SAME PASS PER
002500*                          CONTENT TEAM TICKET GDR-305.
002600*===============================================================*
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    GEVTSWP.
002900 AUTHOR.        T. MAVIS.
003000 INSTALLATION.  LIVE OPS DATA CENTER.
003100 DATE-WRITTEN.  04/25/86.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500* REMARKS. EVENT-SWEEP - SECOND STEP OF THE NIGHTLY GACHA SWEEP.
003600*          READS EVENT-MASTER SEQUENTIALLY AND DEACTIVATES ANY
003700*          EVENT WHOSE END TIMESTAMP HAS PASSED THE BUSINESS
003800*          TIMESTAMP. ALSO LISTS EVENTS STILL ACTIVE AFTER THE
003900*          SWEEP. EXTENDS THE SWEEP-REPORT OPENED BY GBNRSTAT.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
004800            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004900*---------------------------------------------------------------*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT EVENT-MASTER-FILE ASSIGN TO EVTMSTR
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS EVT-FILE-STATUS.
005500     SELECT EVENT-MASTER-NEW-FILE ASSIGN TO EVTMSTRN
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS EVN-FILE-STATUS.
005800     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
005900         ORGANIZATION IS SEQUENTIAL.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  EVENT-MASTER-FILE
006600     RECORDING MODE IS F
006700     DATA RECORDS ARE EVENT-RECORD, EVENT-RECORD-TS.
006800     COPY GCEVTM.
006900*---------------------------------------------------------------*
007000 FD  EVENT-MASTER-NEW-FILE
007100     RECORDING MODE IS F.
007200 01  EVENT-RECORD-OUT.                                            
007300     05  ERO-TEXT                PIC X(84).
007400     05  FILLER                  PIC X(05).
007500*---------------------------------------------------------------*
007600 FD  SWEEP-REPORT-FILE
007700     RECORDING MODE IS F.
007800 01  SWEEP-REPORT-LINE.                                           
007900     05  SWP-TEXT                PIC X(127).
008000     05  FILLER                  PIC X(05).
008100*---------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*---------------------------------------------------------------*
008400*    GDR-305 - "NO END DATE" EVENTS ARE STORED AS END-TS OF
008500*    ZEROES, SAME CONVENTION AS THE OPEN-ENDED BANNER DATES IN
008600*    GBNRSTAT. NAMED HERE AT 77-LEVEL SO THE EXPIRY TEST AND THE
008700*    STILL-ACTIVE TEST BOTH READ THE SAME LITERAL.
008800*---------------------------------------------------------------*
008900 77  WS-NO-END-TS               PIC 9(14) VALUE 0.
009000*---------------------------------------------------------------*
009100 01  WS-SWITCHES.
009200     05  EVT-FILE-STATUS             PIC X(02) VALUE '00'.
009300     05  EVN-FILE-STATUS             PIC X(02) VALUE '00'.
009400     05  EVT-EOF-SW                  PIC X(01) VALUE 'N'.
009500         88  EVT-EOF                           VALUE 'Y'.
009600     05  FILLER                      PIC X(05).
009700*---------------------------------------------------------------*
009800 01  WS-COUNTERS.
009900     05  WS-EVENTS-DEACTIVATED       PIC 9(05) COMP.
010000     05  WS-EVENTS-ACTIVE            PIC 9(05) COMP.
010100     05  FILLER                      PIC X(04).
010200*---------------------------------------------------------------*
010300 01  WS-ACTIVE-EVENT-TABLE-AREA.
010400     05  ACT-EVT-COUNT               PIC S9(05) COMP VALUE 0.
010500     05  ACT-EVT-TABLE OCCURS 1 TO 500 TIMES
010600                      DEPENDING ON ACT-EVT-COUNT
010700                      INDEXED BY ACT-EVT-IDX.
010800         10  AE-EVT-ID               PIC 9(10).
010900         10  AE-EVT-TITLE            PIC X(40).
011000         10  FILLER                  PIC X(04).
011100*---------------------------------------------------------------*
011200 01  EVENT-DETAIL-LINE.
011300     05  FILLER                      PIC X(02) VALUE SPACE.
011400     05  EDL-EVT-ID                  PIC Z(09)9.
011500     05  FILLER                      PIC X(02) VALUE SPACE.
011600     05  EDL-EVT-TITLE               PIC X(40).
011700     05  FILLER                      PIC X(02) VALUE SPACE.
011800     05  EDL-ACTION                  PIC X(20).
011900     05  FILLER                      PIC X(56) VALUE SPACE.
012000 01  EVENT-TOTAL-LINE.
012100     05  FILLER                      PIC X(02) VALUE SPACE.
012200     05  FILLER PIC X(22) VALUE 'EVENTS DEACTIVATED:   '.
012300     05  ETL-TOTAL                   PIC ZZZ9.
012400     05  FILLER                      PIC X(104) VALUE SPACE.
012500 01  HEADING-LINE-1.
012600     05  FILLER  PIC X(30) VALUE 'EVENT SWEEP SECTION'.
012700     05  FILLER  PIC X(70) VALUE SPACE.
012800     05  FILLER  PIC X(06) VALUE 'PAGE: '.
012900     05  HL1-PAGE-COUNT              PIC ZZ9.
013000     05  FILLER                      PIC X(23) VALUE SPACE.
013100 01  HEADING-LINE-2.
013200     05  FILLER PIC X(132) VALUE
013300         '  EVENT-ID   EVENT TITLE                      ACTION'.
013400*---------------------------------------------------------------*
013500*    TRACE FIELDS - DISPLAYED ONLY WHEN THE OPERATOR TURNS ON
013600*    UPSI BIT 0 AT JOB-STEP EXEC TIME, SAME IDEA AS GRANDGEN.
013700*---------------------------------------------------------------*
013800 01  WS-DEBUG-EVT-AREA.
013900     05  WS-DEBUG-EVT-ID             PIC 9(10).
014000 01  WS-DEBUG-EVT-R1 REDEFINES WS-DEBUG-EVT-AREA.
014100     05  WS-DEBUG-EVT-HI5            PIC 9(05).
014200     05  WS-DEBUG-EVT-LO5            PIC 9(05).
014300*---------------------------------------------------------------*
014400 COPY GCPRTCTL.
014500*===============================================================*
014600 PROCEDURE DIVISION.
014700*---------------------------------------------------------------*
014800 0000-MAIN-PROCESSING.
014900*---------------------------------------------------------------*
015000     PERFORM 1000-INITIALIZE.
015100     PERFORM 2000-PROCESS-EVENT
015200         UNTIL EVT-EOF.
015300     PERFORM 2900-PRINT-TOTAL-LINE.
015400     PERFORM 2950-PRINT-ACTIVE-LIST
015500         VARYING ACT-EVT-IDX FROM 1 BY 1
015600         UNTIL ACT-EVT-IDX > ACT-EVT-COUNT.
015700     PERFORM 3000-CLOSE-FILES.
015800     GOBACK.
015900*---------------------------------------------------------------*
016000 1000-INITIALIZE.
016100*---------------------------------------------------------------*
016200     OPEN INPUT  EVENT-MASTER-FILE.
016300     OPEN OUTPUT EVENT-MASTER-NEW-FILE.
016400     OPEN EXTEND SWEEP-REPORT-FILE.                               GDR233  
016500     ACCEPT WS-BUS-TS-VALUE.
016600     MOVE 0 TO WS-EVENTS-DEACTIVATED, WS-EVENTS-ACTIVE.
016700     PERFORM 1100-READ-EVENT.
016800*---------------------------------------------------------------*
016900 1100-READ-EVENT.
017000*---------------------------------------------------------------*
017100     READ EVENT-MASTER-FILE
017200         AT END
017300             SET EVT-EOF TO TRUE.
017400*---------------------------------------------------------------*
017500 2000-PROCESS-EVENT.
017600*---------------------------------------------------------------*
017700*    02/11/03 R. ESANA - 2200 NO LONGER DERIVED AS THE ELSE OF
017800*    THE DEACTIVATE TEST PER GDR-305. AN EVENT WHOSE END-TS IS
017900*    EXACTLY EQUAL TO THE BUSINESS TIMESTAMP IS NOT YET EXPIRED
018000*    BUT IS ALSO NOT "STILL ACTIVE" - THE ACTIVE WINDOW TEST
018100*    BELOW IS STRICT, NOT INCLUSIVE, OF EVT-END-TS.
018200*---------------------------------------------------------------*
018300     IF EVT-IS-ACTIVE AND EVT-END-TS NOT = WS-NO-END-TS
018400                     AND EVT-END-TS < WS-BUS-TS-VALUE
018500         PERFORM 2100-DEACTIVATE-EVENT
018600     ELSE
018700         IF EVT-IS-ACTIVE
018800             PERFORM 2200-RECORD-STILL-ACTIVE.
018900     PERFORM 2300-WRITE-NEW-MASTER.
019000     PERFORM 1100-READ-EVENT.
019100*---------------------------------------------------------------*
019200 2100-DEACTIVATE-EVENT.
019300*---------------------------------------------------------------*
019400     MOVE 'N' TO EVT-ACTIVE-SW.
019500     ADD 1 TO WS-EVENTS-DEACTIVATED.
019600     IF LINE-COUNT > LINES-ON-PAGE
019700         PERFORM 9100-PRINT-HEADING-LINES.
019800     MOVE SPACE                      TO EVENT-DETAIL-LINE.
019900     MOVE EVT-ID                     TO EDL-EVT-ID.
020000     MOVE EVT-TITLE                  TO EDL-EVT-TITLE.
020100     MOVE 'DEACTIVATED'              TO EDL-ACTION.
020200     MOVE EVENT-DETAIL-LINE          TO SWEEP-REPORT-LINE.
020300     WRITE SWEEP-REPORT-LINE
020400         AFTER ADVANCING LINE-SPACEING.
020500     ADD 1 TO LINE-COUNT.
020600     IF WS-TRACE-REQUESTED
020700         PERFORM 9910-DISPLAY-TRACE.
020800*---------------------------------------------------------------*
020900 2200-RECORD-STILL-ACTIVE.
021000*---------------------------------------------------------------*
021100     IF EVT-END-TS = WS-NO-END-TS OR WS-BUS-TS-VALUE < EVT-END-TS
021200         ADD 1 TO WS-EVENTS-ACTIVE
021300         ADD 1 TO ACT-EVT-COUNT
021400         MOVE EVT-ID               TO AE-EVT-ID (ACT-EVT-COUNT)
021500         MOVE EVT-TITLE            TO AE-EVT-TITLE (ACT-EVT-COUNT).
021600*---------------------------------------------------------------*
021700 2300-WRITE-NEW-MASTER.
021800*---------------------------------------------------------------*
021900     MOVE EVENT-RECORD               TO EVENT-RECORD-OUT.
022000     WRITE EVENT-RECORD-OUT.
022100*---------------------------------------------------------------*
022200 2900-PRINT-TOTAL-LINE.
022300*---------------------------------------------------------------*
022400     IF LINE-COUNT > LINES-ON-PAGE
022500         PERFORM 9100-PRINT-HEADING-LINES.
022600     MOVE SPACE                      TO EVENT-TOTAL-LINE.
022700     MOVE WS-EVENTS-DEACTIVATED      TO ETL-TOTAL.
022800     MOVE EVENT-TOTAL-LINE           TO SWEEP-REPORT-LINE.
022900     WRITE SWEEP-REPORT-LINE
023000         AFTER ADVANCING 2.
023100     ADD 1 TO LINE-COUNT.
023200*---------------------------------------------------------------*
023300 2950-PRINT-ACTIVE-LIST.
023400*---------------------------------------------------------------*
023500     IF LINE-COUNT > LINES-ON-PAGE
023600         PERFORM 9100-PRINT-HEADING-LINES.
023700     MOVE SPACE                      TO EVENT-DETAIL-LINE.
023800     MOVE AE-EVT-ID (ACT-EVT-IDX)    TO EDL-EVT-ID.
023900     MOVE AE-EVT-TITLE (ACT-EVT-IDX) TO EDL-EVT-TITLE.
024000     MOVE 'STILL ACTIVE'             TO EDL-ACTION.
024100     MOVE EVENT-DETAIL-LINE          TO SWEEP-REPORT-LINE.
024200     WRITE SWEEP-REPORT-LINE
024300         AFTER ADVANCING LINE-SPACEING.
024400     ADD 1 TO LINE-COUNT.
024500*---------------------------------------------------------------*
024600 3000-CLOSE-FILES.
024700*---------------------------------------------------------------*
024800     CLOSE EVENT-MASTER-FILE
024900           EVENT-MASTER-NEW-FILE
025000           SWEEP-REPORT-FILE.
025100*---------------------------------------------------------------*
025200 9100-PRINT-HEADING-LINES.
025300*---------------------------------------------------------------*
025400     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
025500     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
025600     WRITE SWEEP-REPORT-LINE
025700         AFTER ADVANCING C01.
025800     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
025900     WRITE SWEEP-REPORT-LINE
026000         AFTER ADVANCING 2.
026100     ADD 1 TO PAGE-COUNT.
026200     MOVE 4 TO LINE-COUNT.
026300*---------------------------------------------------------------*
026400 9910-DISPLAY-TRACE.
026500*---------------------------------------------------------------*
026600     MOVE EVT-ID                     TO WS-DEBUG-EVT-ID.
026700     DISPLAY 'GEVTSWP DEACTIVATED EVT: '
026800         WS-DEBUG-EVT-HI5 '-' WS-DEBUG-EVT-LO5.
