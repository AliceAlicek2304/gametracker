000100*===============================================================*
000200* COPYLIB:   GCCHARM
000300* PURPOSE:   RECORD LAYOUT FOR CHARACTER-MASTER - THE CATALOG
000400*            OF PLAYABLE CHARACTERS USED BY THE GACHA ENGINE
000500*            AND BY THE CATALOG MAINTENANCE EDITS.
000600* COPIED BY: GACHADRW, GBNRVAL, GCATVAL.
000700*===============================================================*
000800 01  CHARACTER-RECORD.
000900     05  CHAR-ID                     PIC 9(10).
001000     05  CHAR-NAME                   PIC X(30).
001100     05  CHAR-RARITY                 PIC 9(01).
001200     05  CHAR-ELEMENT                PIC X(10).
001300     05  CHAR-WEAPON-TYPE            PIC X(10).
001400     05  CHAR-ROLE-ID                PIC 9(10) OCCURS 3 TIMES.
001500     05  CHAR-ACTIVE-SW              PIC X(01).
001600         88  CHAR-IS-ACTIVE                   VALUE 'Y'.
001700         88  CHAR-IS-INACTIVE                 VALUE 'N'.
001800     05  CHAR-ATK                    PIC 9(05)V99.
001900     05  CHAR-DEF                    PIC 9(05)V99.
002000     05  CHAR-HP                     PIC 9(07)V99.
002100     05  CHAR-ATK-UP                 PIC 9(03)V99.
002200     05  CHAR-DEF-UP                 PIC 9(03)V99.
002300     05  CHAR-HP-UP                  PIC 9(05)V99.
002400     05  FILLER                      PIC X(18).
002500*---------------------------------------------------------------*
002600*    ALTERNATE VIEW - USED WHEN A CHARACTER IS TESTED AGAINST
002700*    THE FIXED STANDARD 5-STAR POOL LIST (SEE GACHADRW 2230).
002800*---------------------------------------------------------------*
002900 01  CHARACTER-RECORD-R1 REDEFINES CHARACTER-RECORD.
003000     05  CHR1-ID                     PIC 9(10).
003100     05  CHR1-NAME                   PIC X(30).
003200     05  FILLER                      PIC X(110).
