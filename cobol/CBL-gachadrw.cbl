000100*===============================================================*
000200* PROGRAM:  GACHADRW
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-114 - RESOLVES GACHA REQUESTS.
001000* 02/20/87 T. MAVIS        ADDED 4-STAR COMBINED POOL FOR WEAPON
001100*                          BANNERS PER GDR-140.
001200* 09/02/87 T. MAVIS        SEED WIDENED TO 9(09), SEE GRANDGEN
001300*                          MAINTENENCE LOG FOR GDR-151.
001400* 06/30/89 B. OKONKWO      RAISED CATALOG TABLE LIMITS TO 500
001500*                          CHARACTERS / 500 WEAPONS PER GDR-190.
001600* 01/14/91 B. OKONKWO      ADDED GRAND TOTAL LINE TO GACHA
001700*                          SECTION PER OPERATIONS REQUEST GDR-233.
001800* 11/03/98 B. OKONKWO      Y2K SCAN - BUSINESS TIMESTAMP ALREADY
001900*                          CARRIES A 4-DIGIT YEAR, NO CHANGE.
002000* 03/08/02 R. ESANA        CORRECTED HARD PITY TEST TO FIRE AT
002100*                          80 DRAWS, NOT 81, PER GDR-301.
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.    GACHADRW.
002500 AUTHOR.        T. MAVIS.
002600 INSTALLATION.  LIVE OPS DATA CENTER.
002700 DATE-WRITTEN.  04/11/86.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100* REMARKS. GACHA-ENGINE - RESOLVES EACH GACHA-REQUESTS TRANSACTION
003200*          INTO REQ-COUNT SINGLE DRAWS AGAINST THE NAMED BANNER,
003300*          CARRYING THE CALLER'S PITY AND FEATURED-GUARANTEE
003400*          STATE DRAW-TO-DRAW. WRITES ONE GACHA-RESULT-RECORD PER
003500*          DRAW PLUS A GACHA-STATE-RECORD TRAILER PER REQUEST,
003600*          AND APPENDS THE GACHA SECTION OF THE SWEEP-REPORT.
003700*===============================================================*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CHARACTER-MASTER-FILE ASSIGN TO CHARMSTR
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS CHR-FILE-STATUS.
005000     SELECT WEAPON-MASTER-FILE ASSIGN TO WPNMSTR
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WPN-FILE-STATUS.
005300     SELECT BANNER-MASTER-FILE ASSIGN TO BNRMSTR
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS BNR-FILE-STATUS.
005600     SELECT GACHA-REQUESTS-FILE ASSIGN TO GDRQST
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS REQ-FILE-STATUS.
005900     SELECT GACHA-RESULTS-FILE ASSIGN TO GDRSLT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS RES-FILE-STATUS.
006200     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
006300         ORGANIZATION IS SEQUENTIAL.
006400*===============================================================*
006500 DATA DIVISION.
006600*---------------------------------------------------------------*
006700 FILE SECTION.
006800*---------------------------------------------------------------*
006900 FD  CHARACTER-MASTER-FILE
007000     RECORDING MODE IS F
007100     DATA RECORDS ARE CHARACTER-RECORD, CHARACTER-RECORD-R1.
007200     COPY GCCHARM.
007300*---------------------------------------------------------------*
007400 FD  WEAPON-MASTER-FILE
007500     RECORDING MODE IS F.
007600     COPY GCWPNM.
007700*---------------------------------------------------------------*
007800 FD  BANNER-MASTER-FILE
007900     RECORDING MODE IS F
008000     DATA RECORDS ARE BANNER-RECORD, BANNER-RECORD-TS.
008100     COPY GCBNRM.
008200*---------------------------------------------------------------*
008300 FD  GACHA-REQUESTS-FILE
008400     RECORDING MODE IS F.
008500     COPY GCREQ.
008600*---------------------------------------------------------------*
008700 FD  GACHA-RESULTS-FILE
008800     RECORDING MODE IS F
008900     DATA RECORDS ARE GACHA-RESULT-RECORD, GACHA-STATE-RECORD.
009000     COPY GCRES.
009100*---------------------------------------------------------------*
009200 FD  SWEEP-REPORT-FILE
009300     RECORDING MODE IS F.
009400 01  SWEEP-REPORT-LINE.                                           
009500     05  SWP-TEXT                PIC X(127).
009600     05  FILLER                  PIC X(05).
009700*---------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------*
010000*    PITY-SYSTEM CONSTANTS - GDR-301 FOUND THE HARD-PITY TEST
010100*    WAS OFF BY ONE WHEN IT WAS BURIED AS A LITERAL IN TWO
010200*    PLACES. NAMED HERE AT 77-LEVEL SO 2100-SINGLE-DRAW AND
010300*    2110-COMPUTE-5-RATE CANNOT DRIFT APART AGAIN.
010400*---------------------------------------------------------------*
010500 77  WS-HARD-PITY-5-DRAWS       PIC 9(03) COMP VALUE 80.
010600 77  WS-SOFT-PITY-4-DRAWS       PIC 9(02) COMP VALUE 10.
010700 77  WS-BASE-4-STAR-RATE        PIC 9(05) COMP VALUE 600.
010800*---------------------------------------------------------------*
010900 01  WS-SWITCHES.
011000     05  CHR-FILE-STATUS             PIC X(02) VALUE '00'.
011100     05  WPN-FILE-STATUS             PIC X(02) VALUE '00'.
011200     05  BNR-FILE-STATUS             PIC X(02) VALUE '00'.
011300     05  REQ-FILE-STATUS             PIC X(02) VALUE '00'.
011400     05  RES-FILE-STATUS             PIC X(02) VALUE '00'.
011500     05  CHR-EOF-SW                  PIC X(01) VALUE 'N'.
011600         88  CHR-EOF                           VALUE 'Y'.
011700     05  WPN-EOF-SW                  PIC X(01) VALUE 'N'.
011800         88  WPN-EOF                           VALUE 'Y'.
011900     05  BNR-LOAD-EOF-SW             PIC X(01) VALUE 'N'.
012000         88  BNR-LOAD-EOF                       VALUE 'Y'.
012100     05  REQUEST-EOF-SW              PIC X(01) VALUE 'N'.
012200         88  REQUEST-EOF                        VALUE 'Y'.
012300     05  BANNER-FOUND-SW             PIC X(01) VALUE 'N'.
012400         88  BANNER-FOUND                       VALUE 'Y'.
012500     05  WS-DRAW-DONE-SW             PIC X(01) VALUE 'N'.
012600         88  WS-DRAW-DONE                       VALUE 'Y'.
012700     05  FILLER                      PIC X(05).
012800*---------------------------------------------------------------*
012900 01  WS-SUBSCRIPTS.
013000     05  WS-PICK-IDX                 PIC S9(05) COMP.
013100     05  WS-COMBINED-COUNT           PIC S9(05) COMP.
013200     05  FILLER                      PIC X(04).
013300*---------------------------------------------------------------*
013400*    STANDARD 5-STAR CHARACTER NAME LIST - FIXED BY THE RULES
013500*    OF THE GAME, NOT DATA-DRIVEN. REDEFINED INTO A TABLE SO
013600*    1411-TEST-STANDARD-NAME CAN SEARCH IT.
013700*---------------------------------------------------------------*
013800 01  WS-STD-POOL-LITERAL.
013900     05  FILLER                      PIC X(30) VALUE 'Calcharo'.
014000     05  FILLER                      PIC X(30) VALUE 'Lingyang'.
014100     05  FILLER                      PIC X(30) VALUE 'Verina'.
014200     05  FILLER                      PIC X(30) VALUE 'Encore'.
014300     05  FILLER                      PIC X(30) VALUE 'Jianxin'.
014400 01  WS-STD-POOL-TABLE REDEFINES WS-STD-POOL-LITERAL.
014500     05  WS-STD-POOL-NAME            PIC X(30) OCCURS 5 TIMES
014600                                      INDEXED BY WS-STD-IDX.
014700*---------------------------------------------------------------*
014800 01  WS-POOL-TABLES-AREA.
014900     05  STD5-COUNT                  PIC S9(03) COMP VALUE 0.
015000     05  STD5-TABLE OCCURS 1 TO 5 TIMES
015100                    DEPENDING ON STD5-COUNT
015200                    INDEXED BY STD5-IDX.
015300         10  STD5-ID                 PIC 9(10).
015400         10  STD5-NAME               PIC X(30).
015500         10  FILLER                  PIC X(04).
015600     05  CHAR4-COUNT                 PIC S9(05) COMP VALUE 0.
015700     05  CHAR4-TABLE OCCURS 1 TO 500 TIMES
015800                     DEPENDING ON CHAR4-COUNT
015900                     INDEXED BY CHAR4-IDX.
016000         10  CHAR4-ID                PIC 9(10).
016100         10  CHAR4-NAME              PIC X(30).
016200         10  FILLER                  PIC X(04).
016300     05  WPN4-COUNT                  PIC S9(05) COMP VALUE 0.
016400     05  WPN4-TABLE OCCURS 1 TO 500 TIMES
016500                    DEPENDING ON WPN4-COUNT
016600                    INDEXED BY WPN4-IDX.
016700         10  WPN4-ID                 PIC 9(10).
016800         10  WPN4-NAME               PIC X(30).
016900         10  FILLER                  PIC X(04).
017000     05  WPN3-COUNT                  PIC S9(05) COMP VALUE 0.
017100     05  WPN3-TABLE OCCURS 1 TO 500 TIMES
017200                    DEPENDING ON WPN3-COUNT
017300                    INDEXED BY WPN3-IDX.
017400         10  WPN3-ID                 PIC 9(10).
017500         10  WPN3-NAME               PIC X(30).
017600         10  FILLER                  PIC X(04).
017700*---------------------------------------------------------------*
017800 01  WS-BANNER-TABLE-AREA.
017900     05  BNR-TABLE-COUNT             PIC S9(05) COMP VALUE 0.
018000     05  BNR-TABLE OCCURS 1 TO 50 TIMES
018100                   DEPENDING ON BNR-TABLE-COUNT
018200                   INDEXED BY BNR-TAB-IDX.
018300         10  BT-BNR-ID               PIC 9(10).
018400         10  BT-BNR-TYPE             PIC X(09).
018500         10  BT-FEAT5-ID             PIC 9(10).
018600         10  BT-FEAT4-ID             PIC 9(10) OCCURS 3 TIMES.
018700         10  FILLER                  PIC X(04).
018800*---------------------------------------------------------------*
018900 01  WS-PITY-STATE.
019000     05  WS-PITY-5                   PIC 9(03).
019100     05  WS-PITY-4                   PIC 9(02).
019200     05  WS-GTD-5-SW                 PIC X(01).
019300         88  WS-5-GUARANTEED                   VALUE 'Y'.
019400     05  WS-GTD-4-SW                 PIC X(01).
019500         88  WS-4-GUARANTEED                   VALUE 'Y'.
019600     05  WS-SEED                     PIC 9(09).
019700     05  FILLER                      PIC X(05).
019800*---------------------------------------------------------------*
019900 01  WS-RATE-FIELDS.
020000     05  WS-5-STAR-RATE              PIC 9(05) COMP.
020100     05  WS-RANDOM-VALUE             PIC 9(04).
020200     05  FILLER                      PIC X(05).
020300*---------------------------------------------------------------*
020400 01  WS-DRAW-RESULT-FIELDS.
020500     05  WS-DRAW-RARITY              PIC 9(01).
020600     05  WS-DRAW-ITEM-ID              PIC 9(10).
020700     05  WS-DRAW-ITEM-NAME            PIC X(30).
020800     05  WS-DRAW-ITEM-KIND            PIC X(09).
020900     05  WS-DRAW-FEATURED-SW          PIC X(01).
021000     05  FILLER                      PIC X(05).
021100*---------------------------------------------------------------*
021200 01  WS-REQUEST-COUNTS.
021300     05  WS-DRAW-IDX                 PIC 9(02) COMP.
021400     05  WS-CNT-5                    PIC 9(02) COMP.
021500     05  WS-CNT-4                    PIC 9(02) COMP.
021600     05  WS-CNT-3                    PIC 9(02) COMP.
021700     05  WS-GRAND-5                  PIC 9(07) COMP.
021800     05  WS-GRAND-4                  PIC 9(07) COMP.
021900     05  WS-GRAND-3                  PIC 9(07) COMP.
022000     05  FILLER                      PIC X(04).
022100*---------------------------------------------------------------*
022200 01  GACHA-DETAIL-LINE.
022300     05  FILLER                      PIC X(02) VALUE SPACE.
022400     05  GDL-BANNER-ID               PIC Z(09)9.
022500     05  FILLER                      PIC X(02) VALUE SPACE.
022600     05  GDL-COUNT                   PIC Z9.
022700     05  FILLER                      PIC X(04) VALUE '  5*'.
022800     05  GDL-CNT-5                   PIC Z9.
022900     05  FILLER                      PIC X(04) VALUE '  4*'.
023000     05  GDL-CNT-4                   PIC Z9.
023100     05  FILLER                      PIC X(04) VALUE '  3*'.
023200     05  GDL-CNT-3                   PIC Z9.
023300     05  FILLER                      PIC X(07) VALUE '  PITY='.
023400     05  GDL-PITY-5                  PIC ZZ9.
023500     05  FILLER                      PIC X(01) VALUE '/'.
023600     05  GDL-PITY-4                  PIC Z9.
023700     05  FILLER                      PIC X(07) VALUE '  GTD='.
023800     05  GDL-GTD-5                   PIC X(01).
023900     05  FILLER                      PIC X(01) VALUE '/'.
024000     05  GDL-GTD-4                   PIC X(01).
024100     05  FILLER                      PIC X(50) VALUE SPACE.
024200 01  GACHA-REJECT-LINE.
024300     05  FILLER                      PIC X(04) VALUE SPACE.
024400     05  GRL-TEXT                    PIC X(80).
024500     05  FILLER                      PIC X(48) VALUE SPACE.
024600 01  GACHA-TOTAL-LINE.
024700     05  FILLER                      PIC X(02) VALUE SPACE.
024800     05  FILLER PIC X(24) VALUE 'GACHA GRAND TOTALS   5*='.
024900     05  GTL-GRAND-5                 PIC ZZZ,ZZ9.
025000     05  FILLER PIC X(06) VALUE '  4*='.
025100     05  GTL-GRAND-4                 PIC ZZZ,ZZ9.
025200     05  FILLER PIC X(06) VALUE '  3*='.
025300     05  GTL-GRAND-3                 PIC ZZZ,ZZ9.
025400     05  FILLER                      PIC X(70) VALUE SPACE.
025500 01  HEADING-LINE-1.
025600     05  FILLER  PIC X(30) VALUE 'GACHA DRAW RESOLUTION SECTION'.
025700     05  FILLER  PIC X(70) VALUE SPACE.
025800     05  FILLER  PIC X(06) VALUE 'PAGE: '.
025900     05  HL1-PAGE-COUNT              PIC ZZ9.
026000     05  FILLER                      PIC X(23) VALUE SPACE.
026100 01  HEADING-LINE-2.
026200     05  FILLER PIC X(132) VALUE
026300         '  BANNER-ID  CT  5*  4*  3*  PITY=5/4  GTD=5/4'.
026400*---------------------------------------------------------------*
026500 COPY GCTBLS.
026600 COPY GCPRTCTL.
026700*===============================================================*
026800 PROCEDURE DIVISION.
026900*---------------------------------------------------------------*
027000 0000-MAIN-PROCESSING.
027100*---------------------------------------------------------------*
027200     PERFORM 1000-INITIALIZE.
027300     PERFORM 2000-PROCESS-REQUEST
027400         UNTIL REQUEST-EOF.
027500     PERFORM 2950-PRINT-GRAND-TOTALS.                             GDR221  
027600     PERFORM 3000-CLOSE-FILES.
027700     GOBACK.
027800*---------------------------------------------------------------*
027900 1000-INITIALIZE.
028000*---------------------------------------------------------------*
028100     OPEN INPUT  CHARACTER-MASTER-FILE
028200                 WEAPON-MASTER-FILE
028300                 BANNER-MASTER-FILE
028400                 GACHA-REQUESTS-FILE.
028500     OPEN OUTPUT GACHA-RESULTS-FILE.
028600     OPEN EXTEND SWEEP-REPORT-FILE.
028700     MOVE 0 TO WS-GRAND-5, WS-GRAND-4, WS-GRAND-3.
028800     PERFORM 1100-LOAD-CHARACTERS
028900         UNTIL CHR-EOF.
029000     PERFORM 1200-LOAD-WEAPONS
029100         UNTIL WPN-EOF.
029200     PERFORM 1300-LOAD-BANNERS
029300         UNTIL BNR-LOAD-EOF.
029400     PERFORM 1400-SCAN-CHAR-TABLE
029500         VARYING CHR-TAB-IDX FROM 1 BY 1
029600         UNTIL CHR-TAB-IDX > CHR-TABLE-COUNT.
029700     PERFORM 1450-SCAN-WPN-TABLE
029800         VARYING WPN-TAB-IDX FROM 1 BY 1
029900         UNTIL WPN-TAB-IDX > WPN-TABLE-COUNT.
030000     PERFORM 1500-READ-REQUEST.
030100*---------------------------------------------------------------*
030200 1100-LOAD-CHARACTERS.
030300*---------------------------------------------------------------*
030400     READ CHARACTER-MASTER-FILE
030500         AT END
030600             SET CHR-EOF TO TRUE
030700         NOT AT END
030800             ADD 1 TO CHR-TABLE-COUNT
030900             MOVE CHAR-ID        TO CT-CHAR-ID (CHR-TABLE-COUNT)
031000             MOVE CHAR-NAME      TO CT-CHAR-NAME (CHR-TABLE-COUNT)
031100             MOVE CHAR-RARITY    TO CT-CHAR-RARITY (CHR-TABLE-COUNT)
031200             MOVE CHAR-ACTIVE-SW TO CT-CHAR-ACTIVE-SW (CHR-TABLE-COUNT).
031300*---------------------------------------------------------------*
031400 1200-LOAD-WEAPONS.
031500*---------------------------------------------------------------*
031600     READ WEAPON-MASTER-FILE
031700         AT END
031800             SET WPN-EOF TO TRUE
031900         NOT AT END
032000             ADD 1 TO WPN-TABLE-COUNT
032100             MOVE WPN-ID        TO WT-WPN-ID (WPN-TABLE-COUNT)
032200             MOVE WPN-NAME      TO WT-WPN-NAME (WPN-TABLE-COUNT)
032300             MOVE WPN-RARITY    TO WT-WPN-RARITY (WPN-TABLE-COUNT)
032400             MOVE WPN-TYPE      TO WT-WPN-TYPE (WPN-TABLE-COUNT)
032500             MOVE WPN-ACTIVE-SW TO WT-WPN-ACTIVE-SW (WPN-TABLE-COUNT).
032600*---------------------------------------------------------------*
032700 1300-LOAD-BANNERS.
032800*---------------------------------------------------------------*
032900     READ BANNER-MASTER-FILE
033000         AT END
033100             SET BNR-LOAD-EOF TO TRUE
033200         NOT AT END
033300             ADD 1 TO BNR-TABLE-COUNT
033400             MOVE BNR-ID        TO BT-BNR-ID (BNR-TABLE-COUNT)
033500             MOVE BNR-TYPE      TO BT-BNR-TYPE (BNR-TABLE-COUNT)
033600             MOVE BNR-FEAT5-ID  TO BT-FEAT5-ID (BNR-TABLE-COUNT)
033700             MOVE BNR-FEAT4-ID (1) TO BT-FEAT4-ID (BNR-TABLE-COUNT, 1)
033800             MOVE BNR-FEAT4-ID (2) TO BT-FEAT4-ID (BNR-TABLE-COUNT, 2)
033900             MOVE BNR-FEAT4-ID (3) TO BT-FEAT4-ID (BNR-TABLE-COUNT, 3).
034000*---------------------------------------------------------------*
034100 1400-SCAN-CHAR-TABLE.
034200*---------------------------------------------------------------*
034300     IF CT-CHAR-RARITY (CHR-TAB-IDX) = 5
034400         PERFORM 1410-TEST-STANDARD-NAME
034500     ELSE
034600         IF CT-CHAR-RARITY (CHR-TAB-IDX) = 4
034700             ADD 1 TO CHAR4-COUNT
034800             MOVE CT-CHAR-ID (CHR-TAB-IDX)
034900                 TO CHAR4-ID (CHAR4-COUNT)
035000             MOVE CT-CHAR-NAME (CHR-TAB-IDX)
035100                 TO CHAR4-NAME (CHAR4-COUNT).
035200*---------------------------------------------------------------*
035300 1410-TEST-STANDARD-NAME.
035400*---------------------------------------------------------------*
035500     SET WS-STD-IDX TO 1.
035600     SEARCH WS-STD-POOL-NAME
035700         AT END
035800             CONTINUE
035900         WHEN CT-CHAR-NAME (CHR-TAB-IDX) EQUAL
036000              WS-STD-POOL-NAME (WS-STD-IDX)
036100             ADD 1 TO STD5-COUNT
036200             MOVE CT-CHAR-ID (CHR-TAB-IDX)   TO STD5-ID (STD5-COUNT)
036300             MOVE CT-CHAR-NAME (CHR-TAB-IDX) TO STD5-NAME (STD5-COUNT).
036400*---------------------------------------------------------------*
036500 1450-SCAN-WPN-TABLE.
036600*---------------------------------------------------------------*
036700     IF WT-WPN-RARITY (WPN-TAB-IDX) = 4
036800         ADD 1 TO WPN4-COUNT
036900         MOVE WT-WPN-ID (WPN-TAB-IDX)   TO WPN4-ID (WPN4-COUNT)
037000         MOVE WT-WPN-NAME (WPN-TAB-IDX) TO WPN4-NAME (WPN4-COUNT)
037100     ELSE
037200         IF WT-WPN-RARITY (WPN-TAB-IDX) = 3
037300             ADD 1 TO WPN3-COUNT
037400             MOVE WT-WPN-ID (WPN-TAB-IDX)   TO WPN3-ID (WPN3-COUNT)
037500             MOVE WT-WPN-NAME (WPN-TAB-IDX) TO WPN3-NAME (WPN3-COUNT).
037600*---------------------------------------------------------------*
037700 1500-READ-REQUEST.
037800*---------------------------------------------------------------*
037900     READ GACHA-REQUESTS-FILE
038000         AT END
038100             SET REQUEST-EOF TO TRUE.
038200*---------------------------------------------------------------*
038300 2000-PROCESS-REQUEST.
038400*---------------------------------------------------------------*
038500     MOVE 0 TO WS-CNT-5, WS-CNT-4, WS-CNT-3.
038600     MOVE REQ-PITY-5                 TO WS-PITY-5.
038700     MOVE REQ-PITY-4                 TO WS-PITY-4.
038800     MOVE REQ-GTD-5-SW               TO WS-GTD-5-SW.
038900     MOVE REQ-GTD-4-SW               TO WS-GTD-4-SW.
039000     MOVE REQ-RANDOM-SEED            TO WS-SEED.
039100     IF REQ-COUNT NOT = 1 AND REQ-COUNT NOT = 10
039200         PERFORM 2050-REJECT-BAD-COUNT
039300     ELSE
039400         PERFORM 2060-FIND-BANNER
039500         IF NOT BANNER-FOUND
039600             PERFORM 2070-REJECT-NO-BANNER
039700         ELSE
039800             PERFORM 2100-SINGLE-DRAW
039900                 VARYING WS-DRAW-IDX FROM 1 BY 1
040000                 UNTIL WS-DRAW-IDX > REQ-COUNT
040100             PERFORM 2900-WRITE-TRAILER.
040200     PERFORM 1500-READ-REQUEST.
040300*---------------------------------------------------------------*
040400 2050-REJECT-BAD-COUNT.
040500*---------------------------------------------------------------*
040600     MOVE SPACE                      TO GACHA-REJECT-LINE.
040700     STRING 'BANNER ' REQ-BANNER-ID
040800         ' REJECTED - REQ-COUNT NOT 1 OR 10' DELIMITED BY SIZE
040900         INTO GRL-TEXT.
041000     MOVE GACHA-REJECT-LINE          TO SWEEP-REPORT-LINE.
041100     PERFORM 9000-PRINT-REPORT-LINE.
041200*---------------------------------------------------------------*
041300 2060-FIND-BANNER.
041400*---------------------------------------------------------------*
041500     MOVE 'N' TO BANNER-FOUND-SW.
041600     SET BNR-TAB-IDX TO 1.
041700     SEARCH BNR-TABLE
041800         AT END
041900             MOVE 'N' TO BANNER-FOUND-SW
042000         WHEN BT-BNR-ID (BNR-TAB-IDX) = REQ-BANNER-ID
042100             MOVE 'Y' TO BANNER-FOUND-SW.
042200*---------------------------------------------------------------*
042300 2070-REJECT-NO-BANNER.
042400*---------------------------------------------------------------*
042500     MOVE SPACE                      TO GACHA-REJECT-LINE.
042600     STRING 'BANNER ' REQ-BANNER-ID
042700         ' REJECTED - BANNER NOT ON FILE' DELIMITED BY SIZE
042800         INTO GRL-TEXT.
042900     MOVE GACHA-REJECT-LINE          TO SWEEP-REPORT-LINE.
043000     PERFORM 9000-PRINT-REPORT-LINE.
043100*---------------------------------------------------------------*
043200 2100-SINGLE-DRAW.
043300*---------------------------------------------------------------*
043400     ADD 1 TO WS-PITY-5.
043500     ADD 1 TO WS-PITY-4.
043600     MOVE 'N' TO WS-DRAW-DONE-SW.
043700     CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE.
043800     PERFORM 2110-COMPUTE-5-RATE.
043900     IF WS-PITY-5 >= WS-HARD-PITY-5-DRAWS
044000        OR WS-RANDOM-VALUE < WS-5-STAR-RATE
044100         PERFORM 2200-RESOLVE-5-STAR
044200         MOVE 'Y' TO WS-DRAW-DONE-SW.
044300     IF NOT WS-DRAW-DONE
044400         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
044500         IF WS-PITY-4 >= WS-SOFT-PITY-4-DRAWS
044600            OR WS-RANDOM-VALUE < WS-BASE-4-STAR-RATE
044700             PERFORM 2300-RESOLVE-4-STAR
044800             MOVE 'Y' TO WS-DRAW-DONE-SW.
044900     IF NOT WS-DRAW-DONE
045000         PERFORM 2400-RESOLVE-3-STAR.
045100     PERFORM 2500-WRITE-RESULT.
045200*---------------------------------------------------------------*
045300 2110-COMPUTE-5-RATE.
045400*---------------------------------------------------------------*
045500     IF WS-PITY-5 >= WS-HARD-PITY-5-DRAWS
045600         MOVE 10000 TO WS-5-STAR-RATE
045700     ELSE
045800         IF WS-PITY-5 >= 70
045900             COMPUTE WS-5-STAR-RATE = 80 + (WS-PITY-5 - 69) * 1000
046000         ELSE
046100             IF WS-PITY-5 >= 60
046200                 COMPUTE WS-5-STAR-RATE =
046300                         80 + (WS-PITY-5 - 59) * 100
046400             ELSE
046500                 MOVE 80 TO WS-5-STAR-RATE.
046600*---------------------------------------------------------------*
046700 2200-RESOLVE-5-STAR.
046800*---------------------------------------------------------------*
046900     IF BT-BNR-TYPE (BNR-TAB-IDX) = 'CHARACTER'
047000         PERFORM 2210-RESOLVE-5-STAR-CHARACTER
047100     ELSE
047200         PERFORM 2220-RESOLVE-5-STAR-WEAPON.
047300     MOVE 0 TO WS-PITY-5.
047400     MOVE 5 TO WS-DRAW-RARITY.
047500*---------------------------------------------------------------*
047600 2210-RESOLVE-5-STAR-CHARACTER.
047700*---------------------------------------------------------------*
047800     IF WS-5-GUARANTEED
047900         PERFORM 2212-PICK-FEATURED-5-CHAR
048000         MOVE 'N' TO WS-GTD-5-SW
048100     ELSE
048200         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
048300         IF WS-RANDOM-VALUE < 5000
048400             PERFORM 2212-PICK-FEATURED-5-CHAR
048500             MOVE 'N' TO WS-GTD-5-SW
048600         ELSE
048700             PERFORM 2214-PICK-STANDARD-5-CHAR
048800             MOVE 'Y' TO WS-GTD-5-SW.
048900*---------------------------------------------------------------*
049000 2212-PICK-FEATURED-5-CHAR.
049100*---------------------------------------------------------------*
049200     MOVE BT-FEAT5-ID (BNR-TAB-IDX)   TO WS-DRAW-ITEM-ID.
049300     PERFORM 2216-LOOKUP-CHARACTER-BY-ID.
049400     MOVE 'Y'                        TO WS-DRAW-FEATURED-SW.
049500     MOVE 'CHARACTER'                TO WS-DRAW-ITEM-KIND.
049600*---------------------------------------------------------------*
049700 2214-PICK-STANDARD-5-CHAR.
049800*---------------------------------------------------------------*
049900     MOVE 'N'                        TO WS-DRAW-FEATURED-SW.
050000     MOVE 'CHARACTER'                TO WS-DRAW-ITEM-KIND.
050100     IF STD5-COUNT = 0
050200         PERFORM 9910-ABORT-EMPTY-POOL
050300     ELSE
050400         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
050500         COMPUTE WS-PICK-IDX =
050600                 (WS-RANDOM-VALUE * STD5-COUNT) / 10000 + 1
050700         MOVE STD5-ID (WS-PICK-IDX)   TO WS-DRAW-ITEM-ID
050800         MOVE STD5-NAME (WS-PICK-IDX) TO WS-DRAW-ITEM-NAME.
050900*---------------------------------------------------------------*
051000 2216-LOOKUP-CHARACTER-BY-ID.
051100*---------------------------------------------------------------*
051200     SET CHR-TAB-IDX TO 1.
051300     SEARCH CHR-TABLE
051400         AT END
051500             PERFORM 9910-ABORT-EMPTY-POOL
051600         WHEN CT-CHAR-ID (CHR-TAB-IDX) = WS-DRAW-ITEM-ID
051700             MOVE CT-CHAR-NAME (CHR-TAB-IDX) TO WS-DRAW-ITEM-NAME.
051800*---------------------------------------------------------------*
051900 2217-LOOKUP-WEAPON-BY-ID.
052000*---------------------------------------------------------------*
052100     SET WPN-TAB-IDX TO 1.
052200     SEARCH WPN-TABLE
052300         AT END
052400             PERFORM 9910-ABORT-EMPTY-POOL
052500         WHEN WT-WPN-ID (WPN-TAB-IDX) = WS-DRAW-ITEM-ID
052600             MOVE WT-WPN-NAME (WPN-TAB-IDX) TO WS-DRAW-ITEM-NAME.
052700*---------------------------------------------------------------*
052800 2220-RESOLVE-5-STAR-WEAPON.
052900*---------------------------------------------------------------*
053000     MOVE BT-FEAT5-ID (BNR-TAB-IDX)   TO WS-DRAW-ITEM-ID.
053100     PERFORM 2217-LOOKUP-WEAPON-BY-ID.
053200     MOVE 'Y'                        TO WS-DRAW-FEATURED-SW.
053300     MOVE 'WEAPON'                   TO WS-DRAW-ITEM-KIND.
053400     MOVE 'N'                        TO WS-GTD-5-SW.
053500*---------------------------------------------------------------*
053600 2300-RESOLVE-4-STAR.
053700*---------------------------------------------------------------*
053800     IF WS-4-GUARANTEED
053900         PERFORM 2310-PICK-FEATURED-4
054000         MOVE 'N' TO WS-GTD-4-SW
054100     ELSE
054200         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
054300         IF WS-RANDOM-VALUE < 5000
054400             PERFORM 2310-PICK-FEATURED-4
054500             MOVE 'N' TO WS-GTD-4-SW
054600         ELSE
054700             PERFORM 2320-PICK-STANDARD-4
054800             MOVE 'Y' TO WS-GTD-4-SW.
054900     MOVE 0 TO WS-PITY-4.
055000     MOVE 4 TO WS-DRAW-RARITY.
055100*---------------------------------------------------------------*
055200 2310-PICK-FEATURED-4.
055300*---------------------------------------------------------------*
055400     CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE.
055500     COMPUTE WS-PICK-IDX = (WS-RANDOM-VALUE * 3) / 10000 + 1.
055600     MOVE BT-FEAT4-ID (BNR-TAB-IDX, WS-PICK-IDX)
055700         TO WS-DRAW-ITEM-ID.
055800     IF BT-BNR-TYPE (BNR-TAB-IDX) = 'CHARACTER'
055900         PERFORM 2216-LOOKUP-CHARACTER-BY-ID
056000         MOVE 'CHARACTER'            TO WS-DRAW-ITEM-KIND
056100     ELSE
056200         PERFORM 2217-LOOKUP-WEAPON-BY-ID
056300         MOVE 'WEAPON'               TO WS-DRAW-ITEM-KIND.
056400     MOVE 'Y'                        TO WS-DRAW-FEATURED-SW.
056500*---------------------------------------------------------------*
056600 2320-PICK-STANDARD-4.
056700*---------------------------------------------------------------*
056800     MOVE 'N'                        TO WS-DRAW-FEATURED-SW.
056900     IF BT-BNR-TYPE (BNR-TAB-IDX) = 'CHARACTER'
057000         PERFORM 2322-PICK-STANDARD-4-CHAR-ONLY
057100     ELSE
057200         PERFORM 2324-PICK-STANDARD-4-COMBINED.
057300*---------------------------------------------------------------*
057400 2322-PICK-STANDARD-4-CHAR-ONLY.
057500*---------------------------------------------------------------*
057600     MOVE 'CHARACTER'                TO WS-DRAW-ITEM-KIND.
057700     IF CHAR4-COUNT = 0
057800         PERFORM 9910-ABORT-EMPTY-POOL
057900     ELSE
058000         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
058100         COMPUTE WS-PICK-IDX =
058200                 (WS-RANDOM-VALUE * CHAR4-COUNT) / 10000 + 1
058300         MOVE CHAR4-ID (WS-PICK-IDX)   TO WS-DRAW-ITEM-ID
058400         MOVE CHAR4-NAME (WS-PICK-IDX) TO WS-DRAW-ITEM-NAME.
058500*---------------------------------------------------------------*
058600 2324-PICK-STANDARD-4-COMBINED.
058700*---------------------------------------------------------------*
058800     COMPUTE WS-COMBINED-COUNT = CHAR4-COUNT + WPN4-COUNT.
058900     IF WS-COMBINED-COUNT = 0
059000         PERFORM 9910-ABORT-EMPTY-POOL
059100     ELSE
059200         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
059300         COMPUTE WS-PICK-IDX =
059400                 (WS-RANDOM-VALUE * WS-COMBINED-COUNT) / 10000 + 1
059500         IF WS-PICK-IDX <= CHAR4-COUNT
059600             MOVE CHAR4-ID (WS-PICK-IDX)   TO WS-DRAW-ITEM-ID
059700             MOVE CHAR4-NAME (WS-PICK-IDX) TO WS-DRAW-ITEM-NAME
059800             MOVE 'CHARACTER'              TO WS-DRAW-ITEM-KIND
059900         ELSE
060000             COMPUTE WS-PICK-IDX = WS-PICK-IDX - CHAR4-COUNT
060100             MOVE WPN4-ID (WS-PICK-IDX)    TO WS-DRAW-ITEM-ID
060200             MOVE WPN4-NAME (WS-PICK-IDX)  TO WS-DRAW-ITEM-NAME
060300             MOVE 'WEAPON'                 TO WS-DRAW-ITEM-KIND.
060400*---------------------------------------------------------------*
060500 2400-RESOLVE-3-STAR.
060600*---------------------------------------------------------------*
060700     MOVE 3      TO WS-DRAW-RARITY.
060800     MOVE 'N'    TO WS-DRAW-FEATURED-SW.
060900     MOVE 'WEAPON' TO WS-DRAW-ITEM-KIND.
061000     IF WPN3-COUNT = 0
061100         PERFORM 9910-ABORT-EMPTY-POOL
061200     ELSE
061300         CALL 'GRANDGEN' USING WS-SEED, WS-RANDOM-VALUE
061400         COMPUTE WS-PICK-IDX =
061500                 (WS-RANDOM-VALUE * WPN3-COUNT) / 10000 + 1
061600         MOVE WPN3-ID (WS-PICK-IDX)   TO WS-DRAW-ITEM-ID
061700         MOVE WPN3-NAME (WS-PICK-IDX) TO WS-DRAW-ITEM-NAME.
061800*---------------------------------------------------------------*
061900 2500-WRITE-RESULT.
062000*---------------------------------------------------------------*
062100     MOVE 'R'                        TO RES-REC-TYPE.
062200     MOVE WS-DRAW-IDX                TO RES-SEQ.
062300     MOVE WS-DRAW-ITEM-ID            TO RES-ITEM-ID.
062400     MOVE WS-DRAW-ITEM-NAME          TO RES-ITEM-NAME.
062500     MOVE WS-DRAW-ITEM-KIND          TO RES-ITEM-KIND.
062600     MOVE WS-DRAW-RARITY             TO RES-RARITY.
062700     MOVE WS-DRAW-FEATURED-SW        TO RES-FEATURED-SW.
062800     WRITE GACHA-RESULT-RECORD.
062900     IF WS-DRAW-RARITY = 5
063000         ADD 1 TO WS-CNT-5, WS-GRAND-5
063100     ELSE
063200         IF WS-DRAW-RARITY = 4
063300             ADD 1 TO WS-CNT-4, WS-GRAND-4
063400         ELSE
063500             ADD 1 TO WS-CNT-3, WS-GRAND-3.
063600*---------------------------------------------------------------*
063700 2900-WRITE-TRAILER.
063800*---------------------------------------------------------------*
063900     MOVE 'S'                        TO ST-REC-TYPE.
064000     MOVE WS-PITY-5                  TO ST-PITY-5.
064100     MOVE WS-PITY-4                  TO ST-PITY-4.
064200     MOVE WS-GTD-5-SW                TO ST-GTD-5-SW.
064300     MOVE WS-GTD-4-SW                TO ST-GTD-4-SW.
064400     WRITE GACHA-STATE-RECORD.
064500     MOVE SPACE                      TO GACHA-DETAIL-LINE.
064600     MOVE REQ-BANNER-ID              TO GDL-BANNER-ID.
064700     MOVE REQ-COUNT                  TO GDL-COUNT.
064800     MOVE WS-CNT-5                   TO GDL-CNT-5.
064900     MOVE WS-CNT-4                   TO GDL-CNT-4.
065000     MOVE WS-CNT-3                   TO GDL-CNT-3.
065100     MOVE WS-PITY-5                  TO GDL-PITY-5.
065200     MOVE WS-PITY-4                  TO GDL-PITY-4.
065300     MOVE WS-GTD-5-SW                TO GDL-GTD-5.
065400     MOVE WS-GTD-4-SW                TO GDL-GTD-4.
065500     MOVE GACHA-DETAIL-LINE          TO SWEEP-REPORT-LINE.
065600     PERFORM 9000-PRINT-REPORT-LINE.
065700*---------------------------------------------------------------*
065800 2950-PRINT-GRAND-TOTALS.
065900*---------------------------------------------------------------*
066000     MOVE SPACE                      TO GACHA-TOTAL-LINE.
066100     MOVE WS-GRAND-5                 TO GTL-GRAND-5.
066200     MOVE WS-GRAND-4                 TO GTL-GRAND-4.
066300     MOVE WS-GRAND-3                 TO GTL-GRAND-3.
066400     MOVE GACHA-TOTAL-LINE           TO SWEEP-REPORT-LINE.
066500     PERFORM 9000-PRINT-REPORT-LINE.
066600*---------------------------------------------------------------*
066700 3000-CLOSE-FILES.
066800*---------------------------------------------------------------*
066900     CLOSE CHARACTER-MASTER-FILE
067000           WEAPON-MASTER-FILE
067100           BANNER-MASTER-FILE
067200           GACHA-REQUESTS-FILE
067300           GACHA-RESULTS-FILE
067400           SWEEP-REPORT-FILE.
067500*---------------------------------------------------------------*
067600 9000-PRINT-REPORT-LINE.
067700*---------------------------------------------------------------*
067800     IF LINE-COUNT > LINES-ON-PAGE
067900         PERFORM 9100-PRINT-HEADING-LINES.
068000     WRITE SWEEP-REPORT-LINE
068100         AFTER ADVANCING LINE-SPACEING.
068200     ADD 1 TO LINE-COUNT.
068300     MOVE 1 TO LINE-SPACEING.
068400*---------------------------------------------------------------*
068500 9100-PRINT-HEADING-LINES.
068600*---------------------------------------------------------------*
068700     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
068800     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
068900     WRITE SWEEP-REPORT-LINE
069000         AFTER ADVANCING C01.
069100     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
069200     WRITE SWEEP-REPORT-LINE
069300         AFTER ADVANCING 2.
069400     ADD 1 TO PAGE-COUNT.
069500     MOVE 1 TO LINE-SPACEING.
069600     MOVE 4 TO LINE-COUNT.
069700*---------------------------------------------------------------*
069800 9910-ABORT-EMPTY-POOL.
069900*---------------------------------------------------------------*
070000     DISPLAY '*** GACHADRW - REQUIRED ITEM POOL EMPTY - BANNER '
070100         REQ-BANNER-ID ' - RUN ABENDED ***'.
070200     MOVE 16 TO RETURN-CODE.
070300     STOP RUN.
