000100*===============================================================*
000200* PROGRAM:  GRANDGEN
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/86 T. MAVIS        CREATED - SEEDED UNIFORM GENERATOR
000900*                          FOR THE DRAW ENGINE REQUEST GDR-114.
001000* 09/02/87 T. MAVIS        WIDENED SEED TO 9(09) PER GDR-151 SO
001100*                          LARGE TRANSACTION SEEDS DO NOT SIZE
001200*                          ERROR ON ENTRY.
001300* 01/14/91 B. OKONKWO      REVIEWED MODULUS CONSTANTS AGAINST
001400*                          TEST DECK GDR-233 - NO CHANGE.
001500* 11/03/98 B. OKONKWO      Y2K SCAN - PROGRAM CARRIES NO DATE
001600*                          FIELDS, NO CHANGE REQUIRED.
001700*===============================================================*
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    GRANDGEN.
002000 AUTHOR.        T. MAVIS.
002100 INSTALLATION.  LIVE OPS DATA CENTER.
002200 DATE-WRITTEN.  04/11/86.
002300 DATE-COMPILED.
002400 SECURITY.      NON-CONFIDENTIAL.
002500*===============================================================*
002600* REMARKS. LINEAR CONGRUENTIAL GENERATOR, CALLED ONCE PER RANDOM
002700*          DRAW DECISION BY GACHADRW. THE CALLER OWNS AND PASSES
002800*          BACK THE EVOLVING SEED SO A REQUEST'S WHOLE SERIES OF
002900*          DRAWS IS REPRODUCIBLE FROM REQ-RANDOM-SEED ALONE.
003000*          RETURNS LK-RANDOM-R AS HUNDREDTHS OF A PERCENT
003100*          (0000-9999 MEANS 0.00 THROUGH 99.99).
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS WS-TRACE-REQUESTED
004000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004100*===============================================================*
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400*---------------------------------------------------------------*
004500*    GENERATOR CONSTANTS - CARRIED AT 77-LEVEL SINCE THEY ARE
004600*    STAND-ALONE FIELDS, NOT PART OF A RECORD. B. OKONKWO'S
004700*    GDR-233 TEST DECK REVIEW CONFIRMED THESE AGAINST THE
004800*    ORIGINAL SPECIFICATION AND LEFT THEM UNCHANGED.
004900*---------------------------------------------------------------*
005000 77  WS-LCG-MULTIPLIER          PIC 9(02) COMP VALUE 31.
005100 77  WS-LCG-INCREMENT           PIC 9(01) COMP VALUE 7.
005200 77  WS-LCG-MODULUS             PIC 9(07) COMP VALUE 1000000.
005300 77  WS-RATIO-GRANULARITY       PIC 9(05) COMP VALUE 10000.
005400*---------------------------------------------------------------*
005500 01  WS-WORK-FIELDS.
005600*---------------------------------------------------------------*
005700     05  WS-NEXT-SEED                PIC S9(12) COMP.
005800     05  WS-SEED-QUOTIENT             PIC S9(12) COMP.
005900     05  WS-RATIO-QUOTIENT            PIC S9(09) COMP.
006000     05  FILLER                      PIC X(04).
006100*---------------------------------------------------------------*
006200*    TRACE FIELDS - ONLY DISPLAYED WHEN THE OPERATOR TURNS ON
006300*    UPSI BIT 0 AT JOB-STEP EXEC TIME. SPLIT INTO DIGIT GROUPS
006400*    SO A DUMP READER CAN SPOT A BAD SEED WITHOUT A CALCULATOR.
006500*---------------------------------------------------------------*
006600 01  WS-DEBUG-SEED-AREA.
006700     05  WS-DEBUG-SEED                PIC 9(09).
006800     05  FILLER                      PIC X(01).
006900 01  WS-DEBUG-SEED-R1 REDEFINES WS-DEBUG-SEED-AREA.
007000     05  WS-DEBUG-SEED-HI3            PIC 9(03).
007100     05  WS-DEBUG-SEED-MID3           PIC 9(03).
007200     05  WS-DEBUG-SEED-LO3            PIC 9(03).
007300     05  FILLER                      PIC X(01).
007400 01  WS-DEBUG-RATIO-AREA.
007500     05  WS-DEBUG-RATIO               PIC 9(04).
007600     05  FILLER                      PIC X(01).
007700 01  WS-DEBUG-RATIO-R1 REDEFINES WS-DEBUG-RATIO-AREA.
007800     05  WS-DEBUG-RATIO-WHOLE         PIC 99.
007900     05  WS-DEBUG-RATIO-FRAC          PIC 99.
008000 01  WS-DEBUG-LINE-AREA.
008100     05  WS-DEBUG-LINE                PIC X(13).
008200 01  WS-DEBUG-LINE-R1 REDEFINES WS-DEBUG-LINE-AREA.
008300     05  WS-DEBUG-LINE-SEED           PIC X(09).
008400     05  WS-DEBUG-LINE-RATIO          PIC X(04).
008500*===============================================================*
008600 LINKAGE SECTION.
008700*---------------------------------------------------------------*
008800 01  LK-SEED                         PIC 9(09).
008900 01  LK-RANDOM-R                     PIC 9(04).
009000*===============================================================*
009100 PROCEDURE DIVISION USING LK-SEED, LK-RANDOM-R.
009200*---------------------------------------------------------------*
009300 0000-MAIN-ROUTINE.
009400*---------------------------------------------------------------*
009500     PERFORM 1000-ADVANCE-STREAM.
009600     PERFORM 2000-DERIVE-RATIO.
009700     IF WS-TRACE-REQUESTED
009800         PERFORM 9000-DISPLAY-TRACE.
009900     GOBACK.
010000*---------------------------------------------------------------*
010100 1000-ADVANCE-STREAM.
010200*---------------------------------------------------------------*
010300*    X(N+1) = ((X(N) * 31) + 7) MOD 1,000,000
010400*---------------------------------------------------------------*
010500     COMPUTE WS-NEXT-SEED =
010600         (LK-SEED * WS-LCG-MULTIPLIER) + WS-LCG-INCREMENT.
010700     DIVIDE WS-NEXT-SEED BY WS-LCG-MODULUS
010800         GIVING WS-SEED-QUOTIENT
010900         REMAINDER LK-SEED.
011000*---------------------------------------------------------------*
011100 2000-DERIVE-RATIO.
011200*---------------------------------------------------------------*
011300*    LK-RANDOM-R = LK-SEED MOD 10,000 - TWO-DECIMAL GRANULARITY
011400*    UNIFORM NUMBER, 0 <= R < 100.
011500*---------------------------------------------------------------*
011600     DIVIDE LK-SEED BY WS-RATIO-GRANULARITY
011700         GIVING WS-RATIO-QUOTIENT
011800         REMAINDER LK-RANDOM-R.
011900*---------------------------------------------------------------*
012000 9000-DISPLAY-TRACE.
012100*---------------------------------------------------------------*
012200     MOVE LK-SEED                    TO WS-DEBUG-SEED.
012300     MOVE LK-RANDOM-R                TO WS-DEBUG-RATIO.
012400     MOVE WS-DEBUG-SEED              TO WS-DEBUG-LINE-SEED.
012500     MOVE WS-DEBUG-RATIO             TO WS-DEBUG-LINE-RATIO.
012600     DISPLAY 'GRANDGEN SEED/RATIO: ' WS-DEBUG-LINE-AREA.
