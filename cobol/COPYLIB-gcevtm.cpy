000100*===============================================================*
000200* COPYLIB:   GCEVTM
000300* PURPOSE:   RECORD LAYOUT FOR EVENT-MASTER - TIME-BOXED IN-GAME
000400*            EVENTS (NOT GACHA BANNERS) THAT EXPIRE ON THEIR OWN
000500*            END TIMESTAMP.
000600* COPIED BY: GEVTSWP.
000700*===============================================================*
000800 01  EVENT-RECORD.
000900     05  EVT-ID                      PIC 9(10).
001000     05  EVT-TITLE                   PIC X(40).
001100     05  EVT-START-TS                PIC 9(14).
001200     05  EVT-END-TS                  PIC 9(14).
001300     05  EVT-ACTIVE-SW               PIC X(01).
001400         88  EVT-IS-ACTIVE                    VALUE 'Y'.
001500         88  EVT-IS-INACTIVE                  VALUE 'N'.
001600     05  FILLER                      PIC X(10).
001700*---------------------------------------------------------------*
001800*    ALTERNATE VIEW - BREAKS THE 14-DIGIT BUSINESS TIMESTAMPS
001900*    DOWN INTO YEAR/MONTH/DAY/TIME, SAME IDEA AS BANNER-RECORD-TS
002000*    IN COPYLIB GCBNRM.
002100*---------------------------------------------------------------*
002200 01  EVENT-RECORD-TS REDEFINES EVENT-RECORD.
002300     05  ETS-ID                      PIC 9(10).
002400     05  ETS-TITLE                   PIC X(40).
002500     05  ETS-START.
002600         10  ETS-START-YYYYMMDD      PIC 9(08).
002700         10  ETS-START-HHMMSS        PIC 9(06).
002800     05  ETS-END.
002900         10  ETS-END-YYYYMMDD        PIC 9(08).
003000         10  ETS-END-HHMMSS          PIC 9(06).
003100     05  FILLER                      PIC X(11).
