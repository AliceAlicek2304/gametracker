000100*===============================================================*
000200* COPYLIB:   GCRES
000300* PURPOSE:   RECORD LAYOUTS FOR GACHA-RESULTS - ONE GACHA-RESULT
000400*            ROW PER DRAWN ITEM, FOLLOWED BY ONE GACHA-STATE
000500*            TRAILER ROW PER REQUEST CARRYING THE UPDATED PITY
000600*            AND GUARANTEE STATE BACK TO THE CALLER.
000700* COPIED BY: GACHADRW.
000800*===============================================================*
000900 01  GACHA-RESULT-RECORD.
001000     05  RES-REC-TYPE                PIC X(01) VALUE 'R'.
001100     05  RES-SEQ                     PIC 9(02).
001200     05  RES-ITEM-ID                 PIC 9(10).
001300     05  RES-ITEM-NAME               PIC X(30).
001400     05  RES-ITEM-KIND               PIC X(09).
001500     05  RES-RARITY                  PIC 9(01).
001600     05  RES-FEATURED-SW             PIC X(01).
001700         88  RES-IS-FEATURED                  VALUE 'Y'.
001800     05  FILLER                      PIC X(10).
001900*---------------------------------------------------------------*
002000*    TRAILER RECORD - ONE PER REQUEST, WRITTEN AFTER ITS LAST
002100*    GACHA-RESULT-RECORD. REDEFINES THE SAME 01 SO THE FILE
002200*    HOLDS MIXED DETAIL/TRAILER ROWS THE SAME WAY THE OLD
002300*    LEDGER-EXTRACT RUN DID, BACK BEFORE THE GACHA SYSTEM.
002400*---------------------------------------------------------------*
002500 01  GACHA-STATE-RECORD REDEFINES GACHA-RESULT-RECORD.
002600     05  ST-REC-TYPE                 PIC X(01).
002700     05  ST-PITY-5                   PIC 9(03).
002800     05  ST-PITY-4                   PIC 9(02).
002900     05  ST-GTD-5-SW                 PIC X(01).
003000         88  ST-5-GUARANTEED                   VALUE 'Y'.
003100     05  ST-GTD-4-SW                 PIC X(01).
003200         88  ST-4-GUARANTEED                   VALUE 'Y'.
003300     05  FILLER                      PIC X(56).
