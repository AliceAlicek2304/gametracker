000100*===============================================================*
000200* PROGRAM:  GCATVAL
000300* ORIGINAL AUTHOR: T. MAVIS
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/16/86 T. MAVIS        CREATED FOR DRAW ENGINE REQUEST
000900*                          GDR-121 - ONE EDIT PROGRAM FOR ALL
001000*                          FIVE CATALOG MASTERS INSTEAD OF FIVE
001100*                          SEPARATE PROGRAMS PER GDR-121.
001200* 08/02/87 T. MAVIS        ECHO-SET-ID NOT FOUND NO LONGER A
001300*                          REJECT - RESOLVES TO ZERO (NO SET)
001400*                          PER CONTENT TEAM REQUEST GDR-140.
001500* 06/30/89 B. OKONKWO      RAISED CHARACTER/WEAPON TABLE LIMITS   GDR190  
001600*                          TO 500 PER GDR-190.
001700* 01/14/91 B. OKONKWO      SIXTH JOB STEP OF THE NIGHTLY SWEEP -
001800*                          EXTENDS SWEEP-REPORT PER GDR-233.
001900* 11/03/98 B. OKONKWO      Y2K SCAN - NO 2-DIGIT YEAR FIELDS IN
002000*                          THIS PROGRAM, NO CHANGE REQUIRED.
002100* 03/08/02 R. ESANA        FIXED WEAPON-TYPE DOMAIN TABLE - WAS
002200*                          MISSING RECTIFIER, REJECTING VALID
002300*                          WEAPON ADDS PER HELP DESK TICKET
002400*                          GDR-288.
002500* 06/19/03 R. ESANA        CARRIED THE RARITY DOMAIN BOUNDS AND
002600*                          THE WEAPON DEFAULT RARITY AS NAMED
002700*                          FIELDS RATHER THAN BARE LITERALS IN
002800*                          3000 AND 3100 PER AUDIT FINDING
002900*                          GDR-306.
003000*===============================================================*
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.    GCATVAL.
003300 AUTHOR.        T. MAVIS.
003400 INSTALLATION.  LIVE OPS DATA CENTER.
003500 DATE-WRITTEN.  05/16/86.
003600 DATE-COMPILED.
003700 SECURITY.      NON-CONFIDENTIAL.
003800*===============================================================*
003900* REMARKS. CATALOG-VALIDATE - EDITS ADD/UPDATE/DEACTIVATE/DELETE
004000*          TRANSACTIONS AGAINST THE CHARACTER, WEAPON, ROLE,
004100*          ECHO AND ECHO-SET MASTERS, APPLIES THE DEFAULTING AND
004200*          DOMAIN RULES BELOW, AND REWRITES EACH MASTER AT END
004300*          OF RUN. REJECTS ARE LISTED ON THE SWEEP-REPORT WITH
004400*          THEIR REASON.
004500*===============================================================*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-3081.
004900 OBJECT-COMPUTER. IBM-3081.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CHARACTER-MASTER-FILE ASSIGN TO CHARMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS CHR-FILE-STATUS.
005800     SELECT CHARACTER-MASTER-NEW-FILE ASSIGN TO CHARMSTN
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS CHN-FILE-STATUS.
006100     SELECT WEAPON-MASTER-FILE ASSIGN TO WPNMSTR
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS WPN-FILE-STATUS.
006400     SELECT WEAPON-MASTER-NEW-FILE ASSIGN TO WPNMSTN
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WPN-NEW-STATUS.
006700     SELECT ROLE-MASTER-FILE ASSIGN TO ROLEMSTR
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS ROL-FILE-STATUS.
007000     SELECT ROLE-MASTER-NEW-FILE ASSIGN TO ROLEMSTN
007100         ORGANIZATION IS SEQUENTIAL
007200         FILE STATUS IS ROL-NEW-STATUS.
007300     SELECT ECHO-MASTER-FILE ASSIGN TO ECHOMSTR
007400         ORGANIZATION IS SEQUENTIAL
007500         FILE STATUS IS ECH-FILE-STATUS.
007600     SELECT ECHO-MASTER-NEW-FILE ASSIGN TO ECHOMSTN
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS ECH-NEW-STATUS.
007900     SELECT ECHOSET-MASTER-FILE ASSIGN TO ESETMSTR
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS SET-FILE-STATUS.
008200     SELECT ECHOSET-MASTER-NEW-FILE ASSIGN TO ESETMSTN
008300         ORGANIZATION IS SEQUENTIAL
008400         FILE STATUS IS SET-NEW-STATUS.
008500     SELECT CATALOG-TRANS-FILE ASSIGN TO CATTRAN
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS TRN-FILE-STATUS.
008800     SELECT SWEEP-REPORT-FILE ASSIGN TO SWEEPRPT
008900         ORGANIZATION IS SEQUENTIAL.
009000*===============================================================*
009100 DATA DIVISION.
009200*---------------------------------------------------------------*
009300 FILE SECTION.
009400*---------------------------------------------------------------*
009500 FD  CHARACTER-MASTER-FILE
009600     RECORDING MODE IS F
009700     DATA RECORDS ARE CHARACTER-RECORD, CHARACTER-RECORD-R1.
009800     COPY GCCHARM.
009900*---------------------------------------------------------------*
010000 FD  CHARACTER-MASTER-NEW-FILE
010100     RECORDING MODE IS F.
010200 01  CHARACTER-RECORD-OUT.                                        
010300     05  CRO-TEXT                PIC X(145).
010400     05  FILLER                  PIC X(05).
010500*---------------------------------------------------------------*
010600 FD  WEAPON-MASTER-FILE
010700     RECORDING MODE IS F.
010800     COPY GCWPNM.
010900*---------------------------------------------------------------*
011000 FD  WEAPON-MASTER-NEW-FILE
011100     RECORDING MODE IS F.
011200 01  WEAPON-RECORD-OUT.                                           
011300     05  WRO-TEXT                PIC X(105).
011400     05  FILLER                  PIC X(05).
011500*---------------------------------------------------------------*
011600 FD  ROLE-MASTER-FILE
011700     RECORDING MODE IS F.
011800     COPY GCROLEM.
011900*---------------------------------------------------------------*
012000 FD  ROLE-MASTER-NEW-FILE
012100     RECORDING MODE IS F.
012200 01  ROLE-RECORD-OUT.                                             
012300     05  RRO-TEXT                PIC X(46).
012400     05  FILLER                  PIC X(05).
012500*---------------------------------------------------------------*
012600 FD  ECHO-MASTER-FILE
012700     RECORDING MODE IS F.
012800     COPY GCECHOM.
012900*---------------------------------------------------------------*
013000 FD  ECHO-MASTER-NEW-FILE
013100     RECORDING MODE IS F.
013200 01  ECHO-RECORD-OUT.                                             
013300     05  ERO-TEXT                PIC X(60).
013400     05  FILLER                  PIC X(05).
013500*---------------------------------------------------------------*
013600 FD  ECHOSET-MASTER-FILE
013700     RECORDING MODE IS F.
013800     COPY GCESETM.
013900*---------------------------------------------------------------*
014000 FD  ECHOSET-MASTER-NEW-FILE
014100     RECORDING MODE IS F.
014200 01  ECHOSET-RECORD-OUT.                                          
014300     05  SRO-TEXT                PIC X(46).
014400     05  FILLER                  PIC X(05).
014500*---------------------------------------------------------------*
014600 FD  CATALOG-TRANS-FILE
014700     RECORDING MODE IS F.
014800     COPY GCCATTX.
014900*---------------------------------------------------------------*
015000 FD  SWEEP-REPORT-FILE
015100     RECORDING MODE IS F.
015200 01  SWEEP-REPORT-LINE.                                           
015300     05  SWP-TEXT                PIC X(127).
015400     05  FILLER                  PIC X(05).
015500*---------------------------------------------------------------*
015600 WORKING-STORAGE SECTION.
015700*---------------------------------------------------------------*
015800*    DOMAIN CONSTANTS - STAND-ALONE, NOT PART OF ANY MASTER
015900*    RECORD. NAMED PER AUDIT FINDING GDR-306 SO 3000 AND 3100
016000*    NO LONGER CARRY THE RARITY BOUNDS AS BARE LITERALS.
016100*---------------------------------------------------------------*
016200 77  WS-MIN-CHAR-RARITY          PIC 9(01) VALUE 3.
016300 77  WS-MAX-CHAR-RARITY          PIC 9(01) VALUE 5.
016400 77  WS-DEFAULT-WPN-RARITY       PIC 9(01) VALUE 1.
016500*---------------------------------------------------------------*
016600 01  WS-SWITCHES.
016700     05  CHR-FILE-STATUS             PIC X(02) VALUE '00'.
016800     05  CHN-FILE-STATUS             PIC X(02) VALUE '00'.
016900     05  WPN-FILE-STATUS             PIC X(02) VALUE '00'.
017000     05  WPN-NEW-STATUS              PIC X(02) VALUE '00'.
017100     05  ROL-FILE-STATUS             PIC X(02) VALUE '00'.
017200     05  ROL-NEW-STATUS              PIC X(02) VALUE '00'.
017300     05  ECH-FILE-STATUS             PIC X(02) VALUE '00'.
017400     05  ECH-NEW-STATUS              PIC X(02) VALUE '00'.
017500     05  SET-FILE-STATUS             PIC X(02) VALUE '00'.
017600     05  SET-NEW-STATUS              PIC X(02) VALUE '00'.
017700     05  TRN-FILE-STATUS             PIC X(02) VALUE '00'.
017800     05  CHR-EOF-SW                  PIC X(01) VALUE 'N'.
017900         88  CHR-EOF                           VALUE 'Y'.
018000     05  WPN-EOF-SW                  PIC X(01) VALUE 'N'.
018100         88  WPN-EOF                           VALUE 'Y'.
018200     05  ROL-EOF-SW                  PIC X(01) VALUE 'N'.
018300         88  ROL-EOF                           VALUE 'Y'.
018400     05  ECH-EOF-SW                  PIC X(01) VALUE 'N'.
018500         88  ECH-EOF                           VALUE 'Y'.
018600     05  SET-EOF-SW                  PIC X(01) VALUE 'N'.
018700         88  SET-EOF                           VALUE 'Y'.
018800     05  TRN-EOF-SW                  PIC X(01) VALUE 'N'.
018900         88  TRN-EOF                            VALUE 'Y'.
019000     05  WS-TRANS-VALID-SW           PIC X(01) VALUE 'Y'.
019100         88  WS-TRANS-VALID                    VALUE 'Y'.
019200     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
019300         88  WS-FOUND                          VALUE 'Y'.
019400     05  FILLER                      PIC X(05).
019500*---------------------------------------------------------------*
019600 01  WS-SUBSCRIPTS.
019700     05  WS-ROLE-IDX                 PIC S9(02) COMP.
019800     05  FILLER                      PIC X(04).
019900*---------------------------------------------------------------*
020000 01  WS-COUNTERS.
020100     05  WS-ACCEPT-COUNT             PIC 9(05) COMP.
020200     05  WS-REJECT-COUNT             PIC 9(05) COMP.
020300     05  FILLER                      PIC X(04).
020400*---------------------------------------------------------------*
020500 01  WS-REJECT-REASON.                                            
020600     05  WS-REJECT-TEXT          PIC X(30) VALUE SPACE.
020700     05  FILLER                  PIC X(05) VALUE SPACE.
020800*---------------------------------------------------------------*
020900*    ELEMENT AND WEAPON-TYPE CODE DOMAINS - FIXED SHORT LISTS,
021000*    KEPT AS A LITERAL STRING REDEFINED AS A TABLE SO A NEW CODE
021100*    IS A ONE-LINE CHANGE, SAME IDEA AS THE STANDARD 5-STAR POOL
021200*    NAMES IN GACHADRW.
021300*---------------------------------------------------------------*
021400 01  WS-ELEMENT-LITERAL.
021500     05  FILLER                      PIC X(10) VALUE 'AERO'.
021600     05  FILLER                      PIC X(10) VALUE 'GLACIO'.
021700     05  FILLER                      PIC X(10) VALUE 'FUSION'.
021800     05  FILLER                      PIC X(10) VALUE 'ELECTRO'.
021900     05  FILLER                      PIC X(10) VALUE 'HAVOC'.
022000     05  FILLER                      PIC X(10) VALUE 'SPECTRO'.
022100 01  WS-ELEMENT-TABLE REDEFINES WS-ELEMENT-LITERAL.
022200     05  WS-ELEMENT-CODE             PIC X(10) OCCURS 6 TIMES
022300                                      INDEXED BY WS-ELEM-IDX.
022400 01  WS-WPNTYPE-LITERAL.
022500     05  FILLER                      PIC X(10) VALUE 'SWORD'.
022600     05  FILLER                      PIC X(10) VALUE 'BROADBLADE'.
022700     05  FILLER                      PIC X(10) VALUE 'GAUNTLET'.
022800     05  FILLER                      PIC X(10) VALUE 'PISTOL'.
022900     05  FILLER                      PIC X(10) VALUE 'RECTIFIER'. GDR288  
023000 01  WS-WPNTYPE-TABLE REDEFINES WS-WPNTYPE-LITERAL.
023100     05  WS-WPNTYPE-CODE             PIC X(10) OCCURS 5 TIMES
023200                                      INDEXED BY WS-WPNTYPE-IDX.
023300*---------------------------------------------------------------*
023400*    IN-MEMORY COPIES OF THE FIVE CATALOG MASTERS - FIELD FOR
023500*    FIELD THE SAME AS THEIR RESPECTIVE FD RECORDS, HELD AS
023600*    TABLES SO ADD, UPDATE, DEACTIVATE AND DELETE TRANSACTIONS
023700*    CAN ALL POST BEFORE EACH MASTER IS REWRITTEN ONCE AT END
023800*    OF RUN.
023900*---------------------------------------------------------------*
024000 01  WS-CHARACTER-TABLE-AREA.
024100     05  CMT-COUNT                   PIC S9(05) COMP VALUE 0.
024200     05  CMT-TABLE OCCURS 1 TO 500 TIMES
024300                  DEPENDING ON CMT-COUNT
024400                  INDEXED BY CMT-IDX.
024500         10  CMT-ID                  PIC 9(10).
024600         10  CMT-NAME                PIC X(30).
024700         10  CMT-RARITY              PIC 9(01).
024800         10  CMT-ELEMENT             PIC X(10).
024900         10  CMT-WEAPON-TYPE         PIC X(10).
025000         10  CMT-ROLE-ID             PIC 9(10) OCCURS 3 TIMES.
025100         10  CMT-ACTIVE-SW           PIC X(01).
025200         10  CMT-ATK                 PIC 9(05)V99.
025300         10  CMT-DEF                 PIC 9(05)V99.
025400         10  CMT-HP                  PIC 9(07)V99.
025500         10  CMT-ATK-UP              PIC 9(03)V99.
025600         10  CMT-DEF-UP              PIC 9(03)V99.
025700         10  CMT-HP-UP               PIC 9(05)V99.
025800         10  FILLER                  PIC X(18).
025900 01  WS-WEAPON-TABLE-AREA.
026000     05  WMT-COUNT                   PIC S9(05) COMP VALUE 0.
026100     05  WMT-TABLE OCCURS 1 TO 500 TIMES
026200                  DEPENDING ON WMT-COUNT
026300                  INDEXED BY WMT-IDX.
026400         10  WMT-ID                  PIC 9(10).
026500         10  WMT-NAME                PIC X(30).
026600         10  WMT-TYPE                PIC X(10).
026700         10  WMT-RARITY              PIC 9(01).
026800         10  WMT-MAIN-STAT           PIC X(20).
026900         10  WMT-SUB-STAT            PIC X(20).
027000         10  WMT-SUB-STAT-TYPE       PIC X(10).
027100         10  WMT-ACTIVE-SW           PIC X(01).
027200         10  FILLER                  PIC X(08).
027300 01  WS-ROLE-TABLE-AREA.
027400     05  RMT-COUNT                   PIC S9(05) COMP VALUE 0.
027500     05  RMT-TABLE OCCURS 1 TO 100 TIMES
027600                  DEPENDING ON RMT-COUNT
027700                  INDEXED BY RMT-IDX.
027800         10  RMT-ID                  PIC 9(10).
027900         10  RMT-NAME                PIC X(30).
028000         10  RMT-ACTIVE-SW           PIC X(01).
028100         10  FILLER                  PIC X(10).
028200 01  WS-ECHO-TABLE-AREA.
028300     05  EMT-COUNT                   PIC S9(05) COMP VALUE 0.
028400     05  EMT-TABLE OCCURS 1 TO 500 TIMES
028500                  DEPENDING ON EMT-COUNT
028600                  INDEXED BY EMT-IDX.
028700         10  EMT-ID                  PIC 9(10).
028800         10  EMT-NAME                PIC X(30).
028900         10  EMT-COST                PIC 9(02).
029000         10  EMT-SET-ID              PIC 9(10).
029100         10  EMT-ACTIVE-SW           PIC X(01).
029200         10  FILLER                  PIC X(12).
029300 01  WS-ECHOSET-TABLE-AREA.
029400     05  SMT-COUNT                   PIC S9(05) COMP VALUE 0.
029500     05  SMT-TABLE OCCURS 1 TO 100 TIMES
029600                  DEPENDING ON SMT-COUNT
029700                  INDEXED BY SMT-IDX.
029800         10  SMT-ID                  PIC 9(10).
029900         10  SMT-NAME                PIC X(30).
030000         10  SMT-ACTIVE-SW           PIC X(01).
030100         10  FILLER                  PIC X(10).
030200*---------------------------------------------------------------*
030300 01  REJECT-DETAIL-LINE.
030400     05  FILLER                      PIC X(02) VALUE SPACE.
030500     05  RDL-LABEL                   PIC X(10).
030600     05  FILLER                      PIC X(01) VALUE SPACE.
030700     05  RDL-KEY                     PIC Z(09)9.
030800     05  FILLER                      PIC X(02) VALUE SPACE.
030900     05  RDL-REASON                  PIC X(35).
031000     05  FILLER                      PIC X(73) VALUE SPACE.
031100 01  VALIDATE-TOTAL-LINE.
031200     05  FILLER                      PIC X(02) VALUE SPACE.
031300     05  FILLER PIC X(28) VALUE 'CATALOG-VALIDATE ACCEPTED:  '.
031400     05  VTL-ACCEPTED                PIC ZZZZ9.
031500     05  FILLER PIC X(12) VALUE '  REJECTED: '.
031600     05  VTL-REJECTED                PIC ZZZZ9.
031700     05  FILLER                      PIC X(80) VALUE SPACE.
031800 01  HEADING-LINE-1.
031900     05  FILLER  PIC X(30) VALUE 'CATALOG VALIDATE SECTION'.
032000     05  FILLER  PIC X(70) VALUE SPACE.
032100     05  FILLER  PIC X(06) VALUE 'PAGE: '.
032200     05  HL1-PAGE-COUNT              PIC ZZ9.
032300     05  FILLER                      PIC X(23) VALUE SPACE.
032400 01  HEADING-LINE-2.
032500     05  FILLER PIC X(132) VALUE
032600         '  REC-TYPE  KEY         REASON'.
032700*---------------------------------------------------------------*
032800 COPY GCPRTCTL.
032900*===============================================================*
033000 PROCEDURE DIVISION.
033100*---------------------------------------------------------------*
033200 0000-MAIN-PROCESSING.
033300*---------------------------------------------------------------*
033400     PERFORM 1000-INITIALIZE.
033500     PERFORM 2000-PROCESS-TRANS
033600         UNTIL TRN-EOF.
033700     PERFORM 3910-WRITE-CHARACTER-MASTER
033800         VARYING CMT-IDX FROM 1 BY 1
033900         UNTIL CMT-IDX > CMT-COUNT.
034000     PERFORM 3920-WRITE-WEAPON-MASTER
034100         VARYING WMT-IDX FROM 1 BY 1
034200         UNTIL WMT-IDX > WMT-COUNT.
034300     PERFORM 3930-WRITE-ROLE-MASTER
034400         VARYING RMT-IDX FROM 1 BY 1
034500         UNTIL RMT-IDX > RMT-COUNT.
034600     PERFORM 3940-WRITE-ECHO-MASTER
034700         VARYING EMT-IDX FROM 1 BY 1
034800         UNTIL EMT-IDX > EMT-COUNT.
034900     PERFORM 3950-WRITE-ECHOSET-MASTER
035000         VARYING SMT-IDX FROM 1 BY 1
035100         UNTIL SMT-IDX > SMT-COUNT.
035200     PERFORM 2950-PRINT-TOTAL-LINE.
035300     PERFORM 3000-CLOSE-FILES.
035400     GOBACK.
035500*---------------------------------------------------------------*
035600 1000-INITIALIZE.
035700*---------------------------------------------------------------*
035800     OPEN INPUT  CHARACTER-MASTER-FILE
035900                 WEAPON-MASTER-FILE
036000                 ROLE-MASTER-FILE
036100                 ECHO-MASTER-FILE
036200                 ECHOSET-MASTER-FILE
036300                 CATALOG-TRANS-FILE.
036400     OPEN OUTPUT CHARACTER-MASTER-NEW-FILE
036500                 WEAPON-MASTER-NEW-FILE
036600                 ROLE-MASTER-NEW-FILE
036700                 ECHO-MASTER-NEW-FILE
036800                 ECHOSET-MASTER-NEW-FILE.
036900     OPEN EXTEND SWEEP-REPORT-FILE.
037000     MOVE 0 TO WS-ACCEPT-COUNT, WS-REJECT-COUNT.
037100     PERFORM 1100-LOAD-CHARACTERS
037200         UNTIL CHR-EOF.
037300     PERFORM 1200-LOAD-WEAPONS
037400         UNTIL WPN-EOF.
037500     PERFORM 1300-LOAD-ROLES
037600         UNTIL ROL-EOF.
037700     PERFORM 1400-LOAD-ECHOES
037800         UNTIL ECH-EOF.
037900     PERFORM 1450-LOAD-ECHOSETS
038000         UNTIL SET-EOF.
038100     PERFORM 1500-READ-TRANS.
038200*---------------------------------------------------------------*
038300 1100-LOAD-CHARACTERS.
038400*---------------------------------------------------------------*
038500     READ CHARACTER-MASTER-FILE
038600         AT END
038700             SET CHR-EOF TO TRUE
038800         NOT AT END
038900             ADD 1 TO CMT-COUNT
039000             MOVE CHAR-ID            TO CMT-ID (CMT-COUNT)
039100             MOVE CHAR-NAME          TO CMT-NAME (CMT-COUNT)
039200             MOVE CHAR-RARITY        TO CMT-RARITY (CMT-COUNT)
039300             MOVE CHAR-ELEMENT       TO CMT-ELEMENT (CMT-COUNT)
039400             MOVE CHAR-WEAPON-TYPE   TO CMT-WEAPON-TYPE (CMT-COUNT)
039500             MOVE CHAR-ROLE-ID (1)   TO CMT-ROLE-ID (CMT-COUNT, 1)
039600             MOVE CHAR-ROLE-ID (2)   TO CMT-ROLE-ID (CMT-COUNT, 2)
039700             MOVE CHAR-ROLE-ID (3)   TO CMT-ROLE-ID (CMT-COUNT, 3)
039800             MOVE CHAR-ACTIVE-SW     TO CMT-ACTIVE-SW (CMT-COUNT)
039900             MOVE CHAR-ATK           TO CMT-ATK (CMT-COUNT)
040000             MOVE CHAR-DEF           TO CMT-DEF (CMT-COUNT)
040100             MOVE CHAR-HP            TO CMT-HP (CMT-COUNT)
040200             MOVE CHAR-ATK-UP        TO CMT-ATK-UP (CMT-COUNT)
040300             MOVE CHAR-DEF-UP        TO CMT-DEF-UP (CMT-COUNT)
040400             MOVE CHAR-HP-UP         TO CMT-HP-UP (CMT-COUNT).
040500*---------------------------------------------------------------*
040600 1200-LOAD-WEAPONS.
040700*---------------------------------------------------------------*
040800     READ WEAPON-MASTER-FILE
040900         AT END
041000             SET WPN-EOF TO TRUE
041100         NOT AT END
041200             ADD 1 TO WMT-COUNT
041300             MOVE WPN-ID             TO WMT-ID (WMT-COUNT)
041400             MOVE WPN-NAME           TO WMT-NAME (WMT-COUNT)
041500             MOVE WPN-TYPE           TO WMT-TYPE (WMT-COUNT)
041600             MOVE WPN-RARITY         TO WMT-RARITY (WMT-COUNT)
041700             MOVE WPN-MAIN-STAT      TO WMT-MAIN-STAT (WMT-COUNT)
041800             MOVE WPN-SUB-STAT       TO WMT-SUB-STAT (WMT-COUNT)
041900             MOVE WPN-SUB-STAT-TYPE  TO WMT-SUB-STAT-TYPE (WMT-COUNT)
042000             MOVE WPN-ACTIVE-SW      TO WMT-ACTIVE-SW (WMT-COUNT).
042100*---------------------------------------------------------------*
042200 1300-LOAD-ROLES.
042300*---------------------------------------------------------------*
042400     READ ROLE-MASTER-FILE
042500         AT END
042600             SET ROL-EOF TO TRUE
042700         NOT AT END
042800             ADD 1 TO RMT-COUNT
042900             MOVE ROLE-ID            TO RMT-ID (RMT-COUNT)
043000             MOVE ROLE-NAME          TO RMT-NAME (RMT-COUNT)
043100             MOVE ROLE-ACTIVE-SW     TO RMT-ACTIVE-SW (RMT-COUNT).
043200*---------------------------------------------------------------*
043300 1400-LOAD-ECHOES.
043400*---------------------------------------------------------------*
043500     READ ECHO-MASTER-FILE
043600         AT END
043700             SET ECH-EOF TO TRUE
043800         NOT AT END
043900             ADD 1 TO EMT-COUNT
044000             MOVE ECHO-ID            TO EMT-ID (EMT-COUNT)
044100             MOVE ECHO-NAME          TO EMT-NAME (EMT-COUNT)
044200             MOVE ECHO-COST          TO EMT-COST (EMT-COUNT)
044300             MOVE ECHO-SET-ID        TO EMT-SET-ID (EMT-COUNT)
044400             MOVE ECHO-ACTIVE-SW     TO EMT-ACTIVE-SW (EMT-COUNT).
044500*---------------------------------------------------------------*
044600 1450-LOAD-ECHOSETS.
044700*---------------------------------------------------------------*
044800     READ ECHOSET-MASTER-FILE
044900         AT END
045000             SET SET-EOF TO TRUE
045100         NOT AT END
045200             ADD 1 TO SMT-COUNT
045300             MOVE SET-ID             TO SMT-ID (SMT-COUNT)
045400             MOVE SET-NAME           TO SMT-NAME (SMT-COUNT)
045500             MOVE SET-ACTIVE-SW      TO SMT-ACTIVE-SW (SMT-COUNT).
045600*---------------------------------------------------------------*
045700 1500-READ-TRANS.
045800*---------------------------------------------------------------*
045900     READ CATALOG-TRANS-FILE
046000         AT END
046100             SET TRN-EOF TO TRUE.
046200*---------------------------------------------------------------*
046300 2000-PROCESS-TRANS.
046400*---------------------------------------------------------------*
046500     IF CTX-ACTION-DELETE
046600         PERFORM 2500-PROCESS-DELETE
046700     ELSE
046800         MOVE 'Y' TO WS-TRANS-VALID-SW
046900         MOVE SPACE TO WS-REJECT-REASON
047000         IF CTX-IS-CHARACTER
047100             PERFORM 3000-EDIT-CHARACTER
047200         ELSE
047300             IF CTX-IS-WEAPON
047400                 PERFORM 3100-EDIT-WEAPON
047500             ELSE
047600                 IF CTX-IS-ROLE
047700                     PERFORM 3200-EDIT-ROLE
047800                 ELSE
047900                     IF CTX-IS-ECHO
048000                         PERFORM 3300-EDIT-ECHO
048100                     ELSE
048200                         PERFORM 3400-EDIT-ECHOSET
048300         IF WS-TRANS-VALID
048400             PERFORM 3900-POST-RECORD
048500             ADD 1 TO WS-ACCEPT-COUNT
048600         ELSE
048700             PERFORM 2700-WRITE-REJECT-LINE
048800             ADD 1 TO WS-REJECT-COUNT.
048900     PERFORM 1500-READ-TRANS.
049000*---------------------------------------------------------------*
049100 2500-PROCESS-DELETE.
049200*---------------------------------------------------------------*
049300     MOVE 'N' TO WS-FOUND-SW.
049400     IF CTX-IS-CHARACTER
049500         SET CMT-IDX TO 1
049600         SEARCH CMT-TABLE
049700             AT END
049800                 CONTINUE
049900             WHEN CMT-ID (CMT-IDX) = CTX-KEY-ID
050000                 MOVE 'Y' TO WS-FOUND-SW
050100                 PERFORM 2520-REMOVE-CHARACTER-ENTRY
050200     ELSE
050300         IF CTX-IS-WEAPON
050400             SET WMT-IDX TO 1
050500             SEARCH WMT-TABLE
050600                 AT END
050700                     CONTINUE
050800                 WHEN WMT-ID (WMT-IDX) = CTX-KEY-ID
050900                     MOVE 'Y' TO WS-FOUND-SW
051000                     PERFORM 2530-REMOVE-WEAPON-ENTRY
051100         ELSE
051200             IF CTX-IS-ROLE
051300                 SET RMT-IDX TO 1
051400                 SEARCH RMT-TABLE
051500                     AT END
051600                         CONTINUE
051700                     WHEN RMT-ID (RMT-IDX) = CTX-KEY-ID
051800                         MOVE 'Y' TO WS-FOUND-SW
051900                         PERFORM 2540-REMOVE-ROLE-ENTRY
052000             ELSE
052100                 IF CTX-IS-ECHO
052200                     SET EMT-IDX TO 1
052300                     SEARCH EMT-TABLE
052400                         AT END
052500                             CONTINUE
052600                         WHEN EMT-ID (EMT-IDX) = CTX-KEY-ID
052700                             MOVE 'Y' TO WS-FOUND-SW
052800                             PERFORM 2550-REMOVE-ECHO-ENTRY
052900                 ELSE
053000                     SET SMT-IDX TO 1
053100                     SEARCH SMT-TABLE
053200                         AT END
053300                             CONTINUE
053400                         WHEN SMT-ID (SMT-IDX) = CTX-KEY-ID
053500                             MOVE 'Y' TO WS-FOUND-SW
053600                             PERFORM 2560-REMOVE-ECHOSET-ENTRY.
053700     IF WS-FOUND
053800         ADD 1 TO WS-ACCEPT-COUNT
053900     ELSE
054000         MOVE 'RECORD NOT FOUND FOR DELETE' TO WS-REJECT-REASON
054100         PERFORM 2700-WRITE-REJECT-LINE
054200         ADD 1 TO WS-REJECT-COUNT.
054300*---------------------------------------------------------------*
054400*    HARD DELETE - CLOSE THE GAP BY SLIDING EVERY ENTRY BEHIND
054500*    THE DELETED ONE UP ONE SLOT, THEN SHRINK THE TABLE.
054600*---------------------------------------------------------------*
054700 2520-REMOVE-CHARACTER-ENTRY.
054800*---------------------------------------------------------------*
054900     PERFORM 2521-SHIFT-CHARACTER-ENTRY
055000         VARYING CMT-IDX FROM CMT-IDX BY 1
055100         UNTIL CMT-IDX >= CMT-COUNT.
055200     SUBTRACT 1 FROM CMT-COUNT.
055300*---------------------------------------------------------------*
055400 2521-SHIFT-CHARACTER-ENTRY.
055500*---------------------------------------------------------------*
055600     MOVE CMT-TABLE (CMT-IDX + 1)    TO CMT-TABLE (CMT-IDX).
055700*---------------------------------------------------------------*
055800 2530-REMOVE-WEAPON-ENTRY.
055900*---------------------------------------------------------------*
056000     PERFORM 2531-SHIFT-WEAPON-ENTRY
056100         VARYING WMT-IDX FROM WMT-IDX BY 1
056200         UNTIL WMT-IDX >= WMT-COUNT.
056300     SUBTRACT 1 FROM WMT-COUNT.
056400*---------------------------------------------------------------*
056500 2531-SHIFT-WEAPON-ENTRY.
056600*---------------------------------------------------------------*
056700     MOVE WMT-TABLE (WMT-IDX + 1)    TO WMT-TABLE (WMT-IDX).
056800*---------------------------------------------------------------*
056900 2540-REMOVE-ROLE-ENTRY.
057000*---------------------------------------------------------------*
057100     PERFORM 2541-SHIFT-ROLE-ENTRY
057200         VARYING RMT-IDX FROM RMT-IDX BY 1
057300         UNTIL RMT-IDX >= RMT-COUNT.
057400     SUBTRACT 1 FROM RMT-COUNT.
057500*---------------------------------------------------------------*
057600 2541-SHIFT-ROLE-ENTRY.
057700*---------------------------------------------------------------*
057800     MOVE RMT-TABLE (RMT-IDX + 1)    TO RMT-TABLE (RMT-IDX).
057900*---------------------------------------------------------------*
058000 2550-REMOVE-ECHO-ENTRY.
058100*---------------------------------------------------------------*
058200     PERFORM 2551-SHIFT-ECHO-ENTRY
058300         VARYING EMT-IDX FROM EMT-IDX BY 1
058400         UNTIL EMT-IDX >= EMT-COUNT.
058500     SUBTRACT 1 FROM EMT-COUNT.
058600*---------------------------------------------------------------*
058700 2551-SHIFT-ECHO-ENTRY.
058800*---------------------------------------------------------------*
058900     MOVE EMT-TABLE (EMT-IDX + 1)    TO EMT-TABLE (EMT-IDX).
059000*---------------------------------------------------------------*
059100 2560-REMOVE-ECHOSET-ENTRY.
059200*---------------------------------------------------------------*
059300     PERFORM 2561-SHIFT-ECHOSET-ENTRY
059400         VARYING SMT-IDX FROM SMT-IDX BY 1
059500         UNTIL SMT-IDX >= SMT-COUNT.
059600     SUBTRACT 1 FROM SMT-COUNT.
059700*---------------------------------------------------------------*
059800 2561-SHIFT-ECHOSET-ENTRY.
059900*---------------------------------------------------------------*
060000     MOVE SMT-TABLE (SMT-IDX + 1)    TO SMT-TABLE (SMT-IDX).
060100*---------------------------------------------------------------*
060200 2700-WRITE-REJECT-LINE.
060300*---------------------------------------------------------------*
060400     IF LINE-COUNT > LINES-ON-PAGE
060500         PERFORM 9100-PRINT-HEADING-LINES.
060600     MOVE SPACE                      TO REJECT-DETAIL-LINE.
060700     IF CTX-IS-CHARACTER
060800         MOVE 'CHARACTER' TO RDL-LABEL
060900     ELSE
061000         IF CTX-IS-WEAPON
061100             MOVE 'WEAPON'    TO RDL-LABEL
061200         ELSE
061300             IF CTX-IS-ROLE
061400                 MOVE 'ROLE'      TO RDL-LABEL
061500             ELSE
061600                 IF CTX-IS-ECHO
061700                     MOVE 'ECHO'      TO RDL-LABEL
061800                 ELSE
061900                     MOVE 'ECHO-SET'  TO RDL-LABEL.
062000     MOVE CTX-KEY-ID                 TO RDL-KEY.
062100     MOVE WS-REJECT-REASON           TO RDL-REASON.
062200     MOVE REJECT-DETAIL-LINE         TO SWEEP-REPORT-LINE.
062300     WRITE SWEEP-REPORT-LINE
062400         AFTER ADVANCING LINE-SPACEING.
062500     ADD 1 TO LINE-COUNT.
062600*---------------------------------------------------------------*
062700*    CHARACTER EDITS - ROLE IDS MUST EXIST, ELEMENT AND WEAPON-
062800*    TYPE CODES MUST BE IN DOMAIN, RARITY MUST BE 3-5, MISSING
062900*    NUMERIC STATS DEFAULT TO ZERO.
063000*---------------------------------------------------------------*
063100 3000-EDIT-CHARACTER.
063200*---------------------------------------------------------------*
063300     IF CTX-RARITY < WS-MIN-CHAR-RARITY
063400        OR CTX-RARITY > WS-MAX-CHAR-RARITY
063500         MOVE 'N' TO WS-TRANS-VALID-SW
063600         MOVE 'CHARACTER RARITY NOT 3-5' TO WS-REJECT-REASON
063700     ELSE
063800         SET WS-ELEM-IDX TO 1
063900         SEARCH WS-ELEMENT-CODE
064000             AT END
064100                 MOVE 'N' TO WS-TRANS-VALID-SW
064200                 MOVE 'INVALID ELEMENT CODE' TO WS-REJECT-REASON
064300             WHEN WS-ELEMENT-CODE (WS-ELEM-IDX) = CTX-ELEMENT
064400                 CONTINUE.
064500     IF WS-TRANS-VALID
064600         SET WS-WPNTYPE-IDX TO 1
064700         SEARCH WS-WPNTYPE-CODE
064800             AT END
064900                 MOVE 'N' TO WS-TRANS-VALID-SW
065000                 MOVE 'INVALID WEAPON-TYPE CODE'
065100                     TO WS-REJECT-REASON
065200             WHEN WS-WPNTYPE-CODE (WS-WPNTYPE-IDX) =
065300                  CTX-WEAPON-TYPE
065400                 CONTINUE.
065500     IF WS-TRANS-VALID
065600         PERFORM 3010-CHECK-CHARACTER-ROLES
065700             VARYING WS-ROLE-IDX FROM 1 BY 1
065800             UNTIL WS-ROLE-IDX > 3 OR NOT WS-TRANS-VALID.
065900*---------------------------------------------------------------*
066000 3010-CHECK-CHARACTER-ROLES.
066100*---------------------------------------------------------------*
066200     IF CTX-ROLE-ID (WS-ROLE-IDX) NOT = 0
066300         SET RMT-IDX TO 1
066400         SEARCH RMT-TABLE
066500             AT END
066600                 MOVE 'N' TO WS-TRANS-VALID-SW
066700                 MOVE 'INVALID ROLE ID' TO WS-REJECT-REASON
066800             WHEN RMT-ID (RMT-IDX) = CTX-ROLE-ID (WS-ROLE-IDX)
066900                 CONTINUE.
067000*---------------------------------------------------------------*
067100*    WEAPON EDITS - WEAPON-TYPE MUST BE IN DOMAIN; RARITY
067200*    DEFAULTS TO 1 WHEN NOT SUPPLIED; SUB-STAT TYPE IS OPTIONAL.
067300*---------------------------------------------------------------*
067400 3100-EDIT-WEAPON.
067500*---------------------------------------------------------------*
067600     IF CTX-RARITY = 0
067700         MOVE WS-DEFAULT-WPN-RARITY TO CTX-RARITY.
067800     SET WS-WPNTYPE-IDX TO 1.
067900     SEARCH WS-WPNTYPE-CODE
068000         AT END
068100             MOVE 'N' TO WS-TRANS-VALID-SW
068200             MOVE 'INVALID WEAPON-TYPE CODE' TO WS-REJECT-REASON
068300         WHEN WS-WPNTYPE-CODE (WS-WPNTYPE-IDX) = CTX-WEAPON-TYPE
068400             CONTINUE.
068500*---------------------------------------------------------------*
068600*    ROLE EDITS - NO DOMAIN OR EXISTENCE RULES BEYOND THE BASIC
068700*    RECORD LAYOUT.
068800*---------------------------------------------------------------*
068900 3200-EDIT-ROLE.
069000*---------------------------------------------------------------*
069100     CONTINUE.
069200*---------------------------------------------------------------*
069300*    ECHO EDITS - COST DEFAULTS TO ZERO; A NONZERO ECHO-SET-ID
069400*    THAT DOES NOT EXIST RESOLVES TO ZERO RATHER THAN REJECTING.
069500*---------------------------------------------------------------*
069600 3300-EDIT-ECHO.
069700*---------------------------------------------------------------*
069800     IF CTX-ECHO-SET-ID NOT = 0
069900         MOVE 'N' TO WS-FOUND-SW
070000         SET SMT-IDX TO 1
070100         SEARCH SMT-TABLE
070200             AT END
070300                 CONTINUE
070400             WHEN SMT-ID (SMT-IDX) = CTX-ECHO-SET-ID
070500                 MOVE 'Y' TO WS-FOUND-SW
070600         IF NOT WS-FOUND
070700             MOVE 0 TO CTX-ECHO-SET-ID.                           GDR140  
070800*---------------------------------------------------------------*
070900*    ECHO-SET EDITS - NO DOMAIN OR EXISTENCE RULES BEYOND THE
071000*    BASIC RECORD LAYOUT.
071100*---------------------------------------------------------------*
071200 3400-EDIT-ECHOSET.
071300*---------------------------------------------------------------*
071400     CONTINUE.
071500*---------------------------------------------------------------*
071600*    POST AN ACCEPTED ADD/UPDATE/DEACTIVATE TO THE MATCHING
071700*    IN-MEMORY TABLE, APPENDING A NEW ENTRY WHEN THE KEY IS NOT
071800*    ALREADY PRESENT.
071900*---------------------------------------------------------------*
072000 3900-POST-RECORD.
072100*---------------------------------------------------------------*
072200     IF CTX-IS-CHARACTER
072300         PERFORM 3901-POST-CHARACTER
072400     ELSE
072500         IF CTX-IS-WEAPON
072600             PERFORM 3902-POST-WEAPON
072700         ELSE
072800             IF CTX-IS-ROLE
072900                 PERFORM 3903-POST-ROLE
073000             ELSE
073100                 IF CTX-IS-ECHO
073200                     PERFORM 3904-POST-ECHO
073300                 ELSE
073400                     PERFORM 3905-POST-ECHOSET.
073500*---------------------------------------------------------------*
073600 3901-POST-CHARACTER.
073700*---------------------------------------------------------------*
073800     MOVE 'N' TO WS-FOUND-SW.
073900     SET CMT-IDX TO 1.
074000     SEARCH CMT-TABLE
074100         AT END
074200             CONTINUE
074300         WHEN CMT-ID (CMT-IDX) = CTX-KEY-ID
074400             MOVE 'Y' TO WS-FOUND-SW.
074500     IF NOT WS-FOUND
074600         ADD 1 TO CMT-COUNT
074700         SET CMT-IDX TO CMT-COUNT
074800         MOVE 'Y' TO CMT-ACTIVE-SW (CMT-IDX).
074900     MOVE CTX-KEY-ID             TO CMT-ID (CMT-IDX).
075000     IF CTX-ACTION-DEACTIVATE
075100         MOVE CTX-ACTIVE-SW      TO CMT-ACTIVE-SW (CMT-IDX)
075200     ELSE
075300         MOVE CTX-NAME           TO CMT-NAME (CMT-IDX)
075400         MOVE CTX-RARITY         TO CMT-RARITY (CMT-IDX)
075500         MOVE CTX-ELEMENT        TO CMT-ELEMENT (CMT-IDX)
075600         MOVE CTX-WEAPON-TYPE    TO CMT-WEAPON-TYPE (CMT-IDX)
075700         MOVE CTX-ROLE-ID (1)    TO CMT-ROLE-ID (CMT-IDX, 1)
075800         MOVE CTX-ROLE-ID (2)    TO CMT-ROLE-ID (CMT-IDX, 2)
075900         MOVE CTX-ROLE-ID (3)    TO CMT-ROLE-ID (CMT-IDX, 3)
076000         MOVE CTX-ATK            TO CMT-ATK (CMT-IDX)
076100         MOVE CTX-DEF            TO CMT-DEF (CMT-IDX)
076200         MOVE CTX-HP             TO CMT-HP (CMT-IDX)
076300         MOVE CTX-ATK-UP         TO CMT-ATK-UP (CMT-IDX)
076400         MOVE CTX-DEF-UP         TO CMT-DEF-UP (CMT-IDX)
076500         MOVE CTX-HP-UP          TO CMT-HP-UP (CMT-IDX).
076600*---------------------------------------------------------------*
076700 3902-POST-WEAPON.
076800*---------------------------------------------------------------*
076900     MOVE 'N' TO WS-FOUND-SW.
077000     SET WMT-IDX TO 1.
077100     SEARCH WMT-TABLE
077200         AT END
077300             CONTINUE
077400         WHEN WMT-ID (WMT-IDX) = CTX-KEY-ID
077500             MOVE 'Y' TO WS-FOUND-SW.
077600     IF NOT WS-FOUND
077700         ADD 1 TO WMT-COUNT
077800         SET WMT-IDX TO WMT-COUNT
077900         MOVE 'Y' TO WMT-ACTIVE-SW (WMT-IDX).
078000     MOVE CTX-KEY-ID             TO WMT-ID (WMT-IDX).
078100     IF CTX-ACTION-DEACTIVATE
078200         MOVE CTX-ACTIVE-SW      TO WMT-ACTIVE-SW (WMT-IDX)
078300     ELSE
078400         MOVE CTX-NAME           TO WMT-NAME (WMT-IDX)
078500         MOVE CTX-WEAPON-TYPE    TO WMT-TYPE (WMT-IDX)
078600         MOVE CTX-RARITY         TO WMT-RARITY (WMT-IDX)
078700         MOVE CTX-MAIN-STAT      TO WMT-MAIN-STAT (WMT-IDX)
078800         MOVE CTX-SUB-STAT       TO WMT-SUB-STAT (WMT-IDX)
078900         MOVE CTX-SUB-STAT-TYPE  TO WMT-SUB-STAT-TYPE (WMT-IDX).
079000*---------------------------------------------------------------*
079100 3903-POST-ROLE.
079200*---------------------------------------------------------------*
079300     MOVE 'N' TO WS-FOUND-SW.
079400     SET RMT-IDX TO 1.
079500     SEARCH RMT-TABLE
079600         AT END
079700             CONTINUE
079800         WHEN RMT-ID (RMT-IDX) = CTX-KEY-ID
079900             MOVE 'Y' TO WS-FOUND-SW.
080000     IF NOT WS-FOUND
080100         ADD 1 TO RMT-COUNT
080200         SET RMT-IDX TO RMT-COUNT
080300         MOVE 'Y' TO RMT-ACTIVE-SW (RMT-IDX).
080400     MOVE CTX-KEY-ID             TO RMT-ID (RMT-IDX).
080500     IF CTX-ACTION-DEACTIVATE
080600         MOVE CTX-ACTIVE-SW      TO RMT-ACTIVE-SW (RMT-IDX)
080700     ELSE
080800         MOVE CTX-NAME           TO RMT-NAME (RMT-IDX).
080900*---------------------------------------------------------------*
081000 3904-POST-ECHO.
081100*---------------------------------------------------------------*
081200     MOVE 'N' TO WS-FOUND-SW.
081300     SET EMT-IDX TO 1.
081400     SEARCH EMT-TABLE
081500         AT END
081600             CONTINUE
081700         WHEN EMT-ID (EMT-IDX) = CTX-KEY-ID
081800             MOVE 'Y' TO WS-FOUND-SW.
081900     IF NOT WS-FOUND
082000         ADD 1 TO EMT-COUNT
082100         SET EMT-IDX TO EMT-COUNT
082200         MOVE 'Y' TO EMT-ACTIVE-SW (EMT-IDX).
082300     MOVE CTX-KEY-ID             TO EMT-ID (EMT-IDX).
082400     IF CTX-ACTION-DEACTIVATE
082500         MOVE CTX-ACTIVE-SW      TO EMT-ACTIVE-SW (EMT-IDX)
082600     ELSE
082700         MOVE CTX-NAME           TO EMT-NAME (EMT-IDX)
082800         MOVE CTX-ECHO-COST      TO EMT-COST (EMT-IDX)
082900         MOVE CTX-ECHO-SET-ID    TO EMT-SET-ID (EMT-IDX).
083000*---------------------------------------------------------------*
083100 3905-POST-ECHOSET.
083200*---------------------------------------------------------------*
083300     MOVE 'N' TO WS-FOUND-SW.
083400     SET SMT-IDX TO 1.
083500     SEARCH SMT-TABLE
083600         AT END
083700             CONTINUE
083800         WHEN SMT-ID (SMT-IDX) = CTX-KEY-ID
083900             MOVE 'Y' TO WS-FOUND-SW.
084000     IF NOT WS-FOUND
084100         ADD 1 TO SMT-COUNT
084200         SET SMT-IDX TO SMT-COUNT
084300         MOVE 'Y' TO SMT-ACTIVE-SW (SMT-IDX).
084400     MOVE CTX-KEY-ID             TO SMT-ID (SMT-IDX).
084500     IF CTX-ACTION-DEACTIVATE
084600         MOVE CTX-ACTIVE-SW      TO SMT-ACTIVE-SW (SMT-IDX)
084700     ELSE
084800         MOVE CTX-NAME           TO SMT-NAME (SMT-IDX).
084900*---------------------------------------------------------------*
085000 3910-WRITE-CHARACTER-MASTER.
085100*---------------------------------------------------------------*
085200     MOVE CMT-ID (CMT-IDX)           TO CHAR-ID.
085300     MOVE CMT-NAME (CMT-IDX)         TO CHAR-NAME.
085400     MOVE CMT-RARITY (CMT-IDX)       TO CHAR-RARITY.
085500     MOVE CMT-ELEMENT (CMT-IDX)      TO CHAR-ELEMENT.
085600     MOVE CMT-WEAPON-TYPE (CMT-IDX)  TO CHAR-WEAPON-TYPE.
085700     MOVE CMT-ROLE-ID (CMT-IDX, 1)   TO CHAR-ROLE-ID (1).
085800     MOVE CMT-ROLE-ID (CMT-IDX, 2)   TO CHAR-ROLE-ID (2).
085900     MOVE CMT-ROLE-ID (CMT-IDX, 3)   TO CHAR-ROLE-ID (3).
086000     MOVE CMT-ACTIVE-SW (CMT-IDX)    TO CHAR-ACTIVE-SW.
086100     MOVE CMT-ATK (CMT-IDX)          TO CHAR-ATK.
086200     MOVE CMT-DEF (CMT-IDX)          TO CHAR-DEF.
086300     MOVE CMT-HP (CMT-IDX)           TO CHAR-HP.
086400     MOVE CMT-ATK-UP (CMT-IDX)       TO CHAR-ATK-UP.
086500     MOVE CMT-DEF-UP (CMT-IDX)       TO CHAR-DEF-UP.
086600     MOVE CMT-HP-UP (CMT-IDX)        TO CHAR-HP-UP.
086700     MOVE CHARACTER-RECORD           TO CHARACTER-RECORD-OUT.
086800     WRITE CHARACTER-RECORD-OUT.
086900*---------------------------------------------------------------*
087000 3920-WRITE-WEAPON-MASTER.
087100*---------------------------------------------------------------*
087200     MOVE WMT-ID (WMT-IDX)           TO WPN-ID.
087300     MOVE WMT-NAME (WMT-IDX)         TO WPN-NAME.
087400     MOVE WMT-TYPE (WMT-IDX)         TO WPN-TYPE.
087500     MOVE WMT-RARITY (WMT-IDX)       TO WPN-RARITY.
087600     MOVE WMT-MAIN-STAT (WMT-IDX)    TO WPN-MAIN-STAT.
087700     MOVE WMT-SUB-STAT (WMT-IDX)     TO WPN-SUB-STAT.
087800     MOVE WMT-SUB-STAT-TYPE (WMT-IDX) TO WPN-SUB-STAT-TYPE.
087900     MOVE WMT-ACTIVE-SW (WMT-IDX)    TO WPN-ACTIVE-SW.
088000     MOVE WEAPON-RECORD              TO WEAPON-RECORD-OUT.
088100     WRITE WEAPON-RECORD-OUT.
088200*---------------------------------------------------------------*
088300 3930-WRITE-ROLE-MASTER.
088400*---------------------------------------------------------------*
088500     MOVE RMT-ID (RMT-IDX)           TO ROLE-ID.
088600     MOVE RMT-NAME (RMT-IDX)         TO ROLE-NAME.
088700     MOVE RMT-ACTIVE-SW (RMT-IDX)    TO ROLE-ACTIVE-SW.
088800     MOVE ROLE-RECORD                TO ROLE-RECORD-OUT.
088900     WRITE ROLE-RECORD-OUT.
089000*---------------------------------------------------------------*
089100 3940-WRITE-ECHO-MASTER.
089200*---------------------------------------------------------------*
089300     MOVE EMT-ID (EMT-IDX)           TO ECHO-ID.
089400     MOVE EMT-NAME (EMT-IDX)         TO ECHO-NAME.
089500     MOVE EMT-COST (EMT-IDX)         TO ECHO-COST.
089600     MOVE EMT-SET-ID (EMT-IDX)       TO ECHO-SET-ID.
089700     MOVE EMT-ACTIVE-SW (EMT-IDX)    TO ECHO-ACTIVE-SW.
089800     MOVE ECHO-RECORD                TO ECHO-RECORD-OUT.
089900     WRITE ECHO-RECORD-OUT.
090000*---------------------------------------------------------------*
090100 3950-WRITE-ECHOSET-MASTER.
090200*---------------------------------------------------------------*
090300     MOVE SMT-ID (SMT-IDX)           TO SET-ID.
090400     MOVE SMT-NAME (SMT-IDX)         TO SET-NAME.
090500     MOVE SMT-ACTIVE-SW (SMT-IDX)    TO SET-ACTIVE-SW.
090600     MOVE ECHOSET-RECORD             TO ECHOSET-RECORD-OUT.
090700     WRITE ECHOSET-RECORD-OUT.
090800*---------------------------------------------------------------*
090900 2950-PRINT-TOTAL-LINE.
091000*---------------------------------------------------------------*
091100     IF LINE-COUNT > LINES-ON-PAGE
091200         PERFORM 9100-PRINT-HEADING-LINES.
091300     MOVE SPACE                      TO VALIDATE-TOTAL-LINE.
091400     MOVE WS-ACCEPT-COUNT            TO VTL-ACCEPTED.
091500     MOVE WS-REJECT-COUNT            TO VTL-REJECTED.
091600     MOVE VALIDATE-TOTAL-LINE        TO SWEEP-REPORT-LINE.
091700     WRITE SWEEP-REPORT-LINE
091800         AFTER ADVANCING 2.
091900     ADD 1 TO LINE-COUNT.
092000*---------------------------------------------------------------*
092100 3000-CLOSE-FILES.
092200*---------------------------------------------------------------*
092300     CLOSE CHARACTER-MASTER-FILE
092400           CHARACTER-MASTER-NEW-FILE
092500           WEAPON-MASTER-FILE
092600           WEAPON-MASTER-NEW-FILE
092700           ROLE-MASTER-FILE
092800           ROLE-MASTER-NEW-FILE
092900           ECHO-MASTER-FILE
093000           ECHO-MASTER-NEW-FILE
093100           ECHOSET-MASTER-FILE
093200           ECHOSET-MASTER-NEW-FILE
093300           CATALOG-TRANS-FILE
093400           SWEEP-REPORT-FILE.
093500*---------------------------------------------------------------*
093600 9100-PRINT-HEADING-LINES.
093700*---------------------------------------------------------------*
093800     MOVE PAGE-COUNT                 TO HL1-PAGE-COUNT.
093900     MOVE HEADING-LINE-1             TO SWEEP-REPORT-LINE.
094000     WRITE SWEEP-REPORT-LINE
094100         AFTER ADVANCING C01.
094200     MOVE HEADING-LINE-2             TO SWEEP-REPORT-LINE.
094300     WRITE SWEEP-REPORT-LINE
094400         AFTER ADVANCING 2.
094500     ADD 1 TO PAGE-COUNT.
094600     MOVE 4 TO LINE-COUNT.
