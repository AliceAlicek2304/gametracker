000100*===============================================================*
000200* COPYLIB:   GCBNRM
000300* PURPOSE:   RECORD LAYOUT FOR BANNER-MASTER - THE TIME-BOXED
000400*            PROMOTIONAL BANNERS THE GACHA ENGINE DRAWS AGAINST.
000500* COPIED BY: GACHADRW, GBNRSTAT, GFEATXTR, GBNRVAL.
000600*===============================================================*
000700 01  BANNER-RECORD.
000800     05  BNR-ID                      PIC 9(10).
000900     05  BNR-NAME                    PIC X(40).
001000     05  BNR-TYPE                    PIC X(09).
001100         88  BNR-TYPE-CHARACTER               VALUE 'CHARACTER'.
001200         88  BNR-TYPE-WEAPON                   VALUE 'WEAPON   '.
001300     05  BNR-START-TS                PIC 9(14).
001400     05  BNR-END-TS                  PIC 9(14).
001500     05  BNR-FEAT5-ID                PIC 9(10).
001600     05  BNR-FEAT4-ID                PIC 9(10) OCCURS 3 TIMES.
001700     05  BNR-STATUS                  PIC X(08).
001800         88  BNR-STATUS-UPCOMING              VALUE 'UPCOMING'.
001900         88  BNR-STATUS-ACTIVE                VALUE 'ACTIVE  '.
002000         88  BNR-STATUS-ENDED                 VALUE 'ENDED   '.
002100     05  BNR-ACTIVE-SW               PIC X(01).
002200         88  BNR-IS-ACTIVE                     VALUE 'Y'.
002300         88  BNR-IS-INACTIVE                   VALUE 'N'.
002400     05  FILLER                      PIC X(20).
002500*---------------------------------------------------------------*
002600*    ALTERNATE VIEW - BREAKS THE 14-DIGIT BUSINESS TIMESTAMPS
002700*    DOWN INTO YEAR/MONTH/DAY/TIME SO BNRSTAT CAN DISPLAY THEM
002800*    ON THE SWEEP REPORT WITHOUT SEPARATE WORKING-STORAGE MOVES.
002900*---------------------------------------------------------------*
003000 01  BANNER-RECORD-TS REDEFINES BANNER-RECORD.
003100     05  BTS-ID                      PIC 9(10).
003200     05  BTS-NAME                    PIC X(40).
003300     05  BTS-TYPE                    PIC X(09).
003400     05  BTS-START.
003500         10  BTS-START-YYYYMMDD      PIC 9(08).
003600         10  BTS-START-HHMMSS        PIC 9(06).
003700     05  BTS-END.
003800         10  BTS-END-YYYYMMDD        PIC 9(08).
003900         10  BTS-END-HHMMSS          PIC 9(06).
004000     05  FILLER                      PIC X(69).
