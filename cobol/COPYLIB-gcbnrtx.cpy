000100*===============================================================*
000200* COPYLIB:   GCBNRTX
000300* PURPOSE:   RECORD LAYOUT FOR BANNER-TRANS - ADD/UPDATE/DELETE
000400*            MAINTENANCE TRANSACTIONS AGAINST BANNER-MASTER. SAME
000500*            FIELD SET AS BANNER-RECORD IN GCBNRM PLUS A LEADING
000600*            ACTION CODE, LESS THE DERIVED BNR-STATUS, WHICH THE
000700*            STATUS SWEEP OWNS.
000800* COPIED BY: GBNRVAL.
000900*===============================================================*
001000 01  BANNER-TRANS-RECORD.
001100     05  BTX-ACTION                  PIC X(01).
001200         88  BTX-ACTION-ADD                    VALUE 'A'.
001300         88  BTX-ACTION-UPDATE                 VALUE 'U'.
001400         88  BTX-ACTION-DELETE                 VALUE 'D'.
001500     05  BTX-BNR-ID                  PIC 9(10).
001600     05  BTX-BNR-NAME                PIC X(40).
001700     05  BTX-BNR-TYPE                PIC X(09).
001800     05  BTX-BNR-START-TS            PIC 9(14).
001900     05  BTX-BNR-END-TS              PIC 9(14).
002000     05  BTX-BNR-FEAT5-ID            PIC 9(10).
002100     05  BTX-BNR-FEAT4-ID            PIC 9(10) OCCURS 3 TIMES.
002200     05  FILLER                      PIC X(20).
